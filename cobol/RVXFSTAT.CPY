000100******************************************************************
000200*  COPY       : RVXFSTAT                                        * 
000300*  APLICACION : REVSTOX - ANALITICA DE MERCADO DE ACCIONES      * 
000400*  DESCRIPCION: BLOQUE COMUN DE FILE STATUS / FILE STATUS        *
000500*               EXTENDIDO PARA UN ARCHIVO.  SE INCLUYE UNA VEZ  * 
000600*               POR ARCHIVO CON COPY RVXFSTAT REPLACING ==ARCH==* 
000700*               BY ==NOMBRE-DE-ARCHIVO==.                       * 
000800*  PROGRAMADOR: E. RAMIREZ (PEDR)          FECHA: 03/02/2024    * 
000900******************************************************************
001000 01  FS-==ARCH==                 PIC 9(02) VALUE ZEROES.          
001100 01  FSE-==ARCH==.                                                
001200     05  FSE-RETURN-==ARCH==     PIC S9(4) COMP-5 VALUE 0.        
001300     05  FSE-FUNCTION-==ARCH==   PIC S9(4) COMP-5 VALUE 0.        
001400     05  FSE-FEEDBACK-==ARCH==   PIC S9(4) COMP-5 VALUE 0.        
001500     05  FILLER                  PIC X(04) VALUE SPACES.          
