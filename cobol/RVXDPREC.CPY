000100******************************************************************
000200*  COPY       : RVXDPREC                                          
000300*  APLICACION : REVSTOX - ANALITICA DE MERCADO DE ACCIONES        
000400*  DESCRIPCION: LAYOUT DEL MAESTRO DE PRECIOS DIARIOS (RVXPRDM),  
000500*               ARCHIVO INDEXADO, LLAVE UNICA DP-LLAVE (SIMBOLO + 
000600*               FECHA DE NEGOCIACION), UN REGISTRO POR SIMBOLO Y  
000700*               FECHA                                             
000800*  PROGRAMADOR: E. RAMIREZ (PEDR)          FECHA: 03/02/2024      
000900******************************************************************
001000 01  REG-PRECIO-DIARIO.                                           
001100     05  DP-LLAVE.                                                
001200         10  DP-SIMBOLO          PIC X(10).                       
001300         10  DP-FECHA-NEGOCIA    PIC 9(08).                       
001400         10  DP-FECHA-NEGOCIA-R REDEFINES DP-FECHA-NEGOCIA.       
001500             15  DP-ANIO-NEG     PIC 9(04).                       
001600             15  DP-MES-NEG      PIC 9(02).                       
001700             15  DP-DIA-NEG      PIC 9(02).                       
001800     05  DP-SERIE                PIC X(02).                       
001900*--> PRECIOS EN QUETZALES, 2 DECIMALES, CON SIGNO                 
002000     05  DP-CIERRE-ANTERIOR      PIC S9(09)V99.                   
002100     05  DP-PRECIO-APERTURA      PIC S9(09)V99.                   
002200     05  DP-PRECIO-MAXIMO        PIC S9(09)V99.                   
002300     05  DP-PRECIO-MINIMO        PIC S9(09)V99.                   
002400     05  DP-ULTIMO-PRECIO        PIC S9(09)V99.                   
002500     05  DP-PRECIO-CIERRE        PIC S9(09)V99.                   
002600     05  DP-VWAP                 PIC S9(09)V99.                   
002700     05  DP-VOLUMEN              PIC S9(13).                      
002800     05  DP-MONTO-NEGOCIADO      PIC S9(13)V99.                   
002900     05  DP-NUM-NEGOCIACIONES    PIC S9(09).                      
003000     05  DP-VOL-ENTREGABLE       PIC S9(13).                      
003100     05  DP-PCT-ENTREGABLE       PIC S9(03)V9(04).                
003200*--> INDICADORES DE VALOR AUSENTE EN EL ARCHIVO DE LA BOLSA       
003300     05  DP-INDICADORES.                                          
003400         10  DP-IND-CIERRE-ANT   PIC X(01) VALUE 'N'.             
003500             88  DP-CIERRE-ANT-AUSENTE      VALUE 'S'.            
003600         10  DP-IND-MONTO-NEG    PIC X(01) VALUE 'N'.             
003700             88  DP-MONTO-NEG-AUSENTE       VALUE 'S'.            
003800         10  DP-IND-VOLUMEN      PIC X(01) VALUE 'N'.             
003900             88  DP-VOLUMEN-AUSENTE         VALUE 'S'.            
004000     05  FILLER                  PIC X(03).                       
