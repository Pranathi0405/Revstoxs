000100******************************************************************
000200* FECHA       : 04/02/2024                                        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              
000400* APLICACION  : REVSTOX / ANALITICA DE MERCADO DE ACCIONES        
000500* PROGRAMA    : RVX0020                                           
000600* TIPO        : BATCH                                             
000700* DESCRIPCION : RECORRE EL MAESTRO DE PRECIOS DIARIOS, SIMBOLO    
000800*             : POR SIMBOLO, Y CALCULA LOS INDICADORES DE         
000900*             : ANALYTICS (VOLATILIDAD, VARIACION, BRECHA,        
001000*             : PROMEDIOS MOVILES, TENDENCIA DE VOLUMEN, RAZON DE 
001100*             : ROTACION) Y SU CLASIFICACION, GRABANDO UN         
001200*             : REGISTRO DE ANALYTICS POR SIMBOLO Y FECHA.        
001300* ARCHIVOS    : RVXPRDM=C, RVXANLM=A                              
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                          
001500* INSTALADO   : 08/02/2024                                        
001600* BPM/RATIONAL: 241191                                            
001700* NOMBRE      : MOTOR DE CALCULO DE ANALYTICS DIARIOS             
001800******************************************************************
001900*               C O N T R O L    D E    C A M B I O S             
002000******************************************************************
002100* 08/02/2024 PEDR 241191  VERSION INICIAL DEL PROGRAMA.           
002200* 15/02/2024 PEDR 241191  SE AGREGAN PROMEDIOS MOVILES DE 7, 30 Y 
002300*                         90 DIAS SOBRE LA TABLA DE HISTORICO.    
002400* 27/02/2024 EDRD 241212  SE AGREGA CLASIFICACION DE VOLATILIDAD  
002500*                         Y DE DESEMPENO POR REGISTRO.            
002600* 11/03/2024 PEDR 241240  SE AGREGA RAZON DE ROTACION Y TENDENCIA 
002700*                         DE VOLUMEN (PROMEDIO DE 5 DIAS).        
002800* 25/03/2024 EDRD 241245  SE AGREGA CATEGORIA UNKNOWN CUANDO LA   
002900*                         APERTURA VIENE EN CERO O AUSENTE, Y SE  
003000*                         CORRIGE LA BANDERA DE DESEMPENO         
003100*                         POSITIVO PARA QUE APLIQUE A CUALQUIER   
003200*                         VARIACION MAYOR A CERO.                 
003300* 18/06/2024 EDRD 241390  SE VERIFICA QUE LA LLAVE DEL MAESTRO DE 
003400*                         PRECIOS TRAIGA EL SIGLO COMPLETO (4     
003500*                         DIGITOS) EN AN-ANIO-AN; RVX0010 GARAN-  
003600*                         TIZA ESTE FORMATO DESDE EL ORIGEN.      
003700* 14/10/2024 PEDR 241470  ESTADISTICAS AL FINALIZAR EL PROCESO.   
003800******************************************************************
003900 IDENTIFICATION DIVISION.                                         
004000 PROGRAM-ID.    RVX0020.                                          
004100 AUTHOR.        ERICK RAMIREZ.                                    
004200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE BOLSA.   
004300 DATE-WRITTEN.  06/03/2024.                                       
004400 DATE-COMPILED.                                                   
004500 SECURITY.      USO INTERNO - DEPARTAMENTO DE BOLSA.              
004600******************************************************************
004700 ENVIRONMENT DIVISION.                                            
004800 CONFIGURATION SECTION.                                           
004900 SPECIAL-NAMES.                                                   
005000     C01 IS TOP-OF-FORM.                                          
005100 INPUT-OUTPUT SECTION.                                            
005200 FILE-CONTROL.                                                    
005300     SELECT RVXPRDM  ASSIGN   TO RVXPRDM                          
005400            ORGANIZATION      IS INDEXED                          
005500            ACCESS MODE       IS SEQUENTIAL                       
005600            RECORD KEY        IS DP-LLAVE                         
005700            FILE STATUS       IS FS-MPRE.                         
005800                                                                  
005900     SELECT RVXANLM  ASSIGN   TO RVXANLM                          
006000            ORGANIZATION      IS INDEXED                          
006100            ACCESS MODE       IS DYNAMIC                          
006200            RECORD KEY        IS AN-LLAVE                         
006300            FILE STATUS       IS FS-ANLM.                         
006400                                                                  
006500 DATA DIVISION.                                                   
006600 FILE SECTION.                                                    
006700******************************************************************
006800*                DEFINICION DE ESTRUCTURA DE ARCHIVOS             
006900******************************************************************
007000*   MAESTRO DE PRECIOS DIARIOS, LECTURA SECUENCIAL POR LLAVE      
007100*   (SIMBOLO ASCENDENTE / FECHA ASCENDENTE DENTRO DEL SIMBOLO).   
007200 FD  RVXPRDM.                                                     
007300     COPY RVXDPREC.                                               
007400*   ARCHIVO DE ANALYTICS, UN REGISTRO POR SIMBOLO Y FECHA.        
007500 FD  RVXANLM.                                                     
007600     COPY RVXANREC.                                               
007700                                                                  
007800 WORKING-STORAGE SECTION.                                         
007900******************************************************************
008000*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          
008100******************************************************************
008200 01  WKS-FS-STATUS.                                               
008300     COPY RVXFSTAT REPLACING ==ARCH== BY ==MPRE==.                
008400     COPY RVXFSTAT REPLACING ==ARCH== BY ==ANLM==.                
008500 01  PROGRAMA                    PIC X(08)  VALUE 'RVX0020'.      
008600 01  ARCHIVO                     PIC X(08)  VALUE SPACES.         
008700 01  ACCION-FS                   PIC X(10)  VALUE SPACES.         
008800 01  LLAVE                       PIC X(32)  VALUE SPACES.         
008900******************************************************************
009000*              AREA DE TRABAJO PARA EL REGISTRO DE ANALYTICS      
009100******************************************************************
009200 01  WKS-ANALYTICS-TRABAJO.                                       
009300     COPY RVXANREC REPLACING REG-ANALYTICS BY WKS-REG-ANALYTICS.  
009400******************************************************************
009500*   TABLA DE HISTORICO POR SIMBOLO (HASTA 400 SESIONES, CUBRE     
009600*   EL PROMEDIO MOVIL DE 90 DIAS CON HOLGURA)                     
009700******************************************************************
009800 01  WKS-TABLA-HISTORICO.                                         
009900     05  WKS-CANT-HIST           PIC 9(04)  COMP   VALUE ZEROES.  
010000     05  WKS-HIST-DIA OCCURS 400 TIMES                            
010100                       INDEXED BY IDX-HIST.                       
010200         10  WKS-H-FECHA         PIC 9(08).                       
010300         10  WKS-H-FECHA-R REDEFINES WKS-H-FECHA.                 
010400             15  WKS-H-ANIO      PIC 9(04).                       
010500             15  WKS-H-MES       PIC 9(02).                       
010600             15  WKS-H-DIA       PIC 9(02).                       
010700         10  WKS-H-APERTURA      PIC S9(09)V99.                   
010800         10  WKS-H-MAXIMO        PIC S9(09)V99.                   
010900         10  WKS-H-MINIMO        PIC S9(09)V99.                   
011000         10  WKS-H-CIERRE        PIC S9(09)V99.                   
011100         10  WKS-H-CIERRE-ANT    PIC S9(09)V99.                   
011200         10  WKS-H-VOLUMEN       PIC S9(13).                      
011300         10  WKS-H-MONTO-NEG     PIC S9(13)V99.                   
011400         10  WKS-H-CIERRE-ANT-AUS PIC X(01).                      
011500         10  WKS-H-MONTO-AUS     PIC X(01).                       
011600     05  FILLER                  PIC X(04)  VALUE SPACES.         
011700 01  WKS-SIMBOLO-ACTUAL          PIC X(10)  VALUE SPACES.         
011800 01  WKS-BANDERAS.                                                
011900     05  WKS-FIN-PRECIOS         PIC X(01)  VALUE 'N'.            
012000         88  FIN-PRECIOS                    VALUE 'S'.            
012100     05  FILLER                  PIC X(04)  VALUE SPACES.         
012200 01  WKS-CONTADORES.                                              
012300     05  WKS-TOTAL-SIMBOLOS      PIC 9(07)  COMP-3 VALUE ZEROES.  
012400     05  WKS-TOTAL-ANALYTICS     PIC 9(07)  COMP-3 VALUE ZEROES.  
012500     05  WKS-I                   PIC 9(04)  COMP   VALUE ZEROES.  
012600     05  WKS-J                   PIC 9(04)  COMP   VALUE ZEROES.  
012700     05  WKS-DIAS-VENTANA        PIC 9(04)  COMP   VALUE ZEROES.  
012800     05  FILLER                  PIC X(04)  VALUE SPACES.         
012900 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.                   
013000******************************************************************
013100*          RECURSOS PARA CALCULOS INTERMEDIOS DE ANALYTICS        
013200******************************************************************
013300 01  WKS-CALCULOS.                                                
013400     05  WKS-SUMA-PROMEDIO       PIC S9(11)V9(04) VALUE ZEROES.   
013500     05  WKS-SUMA-PROMEDIO-R REDEFINES WKS-SUMA-PROMEDIO.         
013600         10  WKS-SP-ENTERO       PIC S9(11).                      
013700         10  WKS-SP-DECIMAL      PIC 9(04).                       
013800     05  WKS-SUMA-VOLUMEN        PIC S9(15)       VALUE ZEROES.   
013900     05  WKS-PROMEDIO-VOLUMEN    PIC S9(15)V9(04) VALUE ZEROES.   
014000     05  WKS-PROMEDIO-VOLUMEN-R REDEFINES WKS-PROMEDIO-VOLUMEN.   
014100         10  WKS-PV-ENTERO       PIC S9(15).                      
014200         10  WKS-PV-DECIMAL      PIC 9(04).                       
014300     05  WKS-CUENTA-DIAS         PIC 9(04)  COMP  VALUE ZEROES.   
014400     05  FILLER                  PIC X(04)  VALUE SPACES.         
014500******************************************************************
014600 PROCEDURE DIVISION.                                              
014700******************************************************************
014800*               S E C C I O N    P R I N C I P A L                
014900******************************************************************
015000 000-MAIN SECTION.                                                
015100     PERFORM 100-APERTURA-ARCHIVOS                                
015200     PERFORM 200-LEE-PRIMER-PRECIO                                
015300     PERFORM 300-PROCESA-HISTORICO  UNTIL FIN-PRECIOS             
015400     PERFORM 800-ESTADISTICAS                                     
015500     PERFORM 900-CIERRA-ARCHIVOS                                  
015600     STOP RUN.                                                    
015700 000-MAIN-E. EXIT.                                                
015800                                                                  
015900 100-APERTURA-ARCHIVOS SECTION.                                   241191  
016000     OPEN INPUT RVXPRDM                                           
016100     OPEN I-O   RVXANLM                                           
016200     IF FS-MPRE NOT EQUAL 0 AND 97                                
016300        MOVE 'RVXPRDM' TO ARCHIVO                                 
016400        PERFORM 190-ERROR-APERTURA                                
016500     END-IF                                                       
016600     IF FS-ANLM NOT EQUAL 0 AND 97                                
016700        MOVE 'RVXANLM' TO ARCHIVO                                 
016800        PERFORM 190-ERROR-APERTURA                                
016900     END-IF.                                                      
017000 100-APERTURA-ARCHIVOS-E. EXIT.                                   
017100                                                                  
017200 190-ERROR-APERTURA SECTION.                                      
017300     MOVE 'OPEN'   TO ACCION-FS                                   
017400     MOVE SPACES   TO LLAVE                                       
017500     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS, LLAVE,   
017600                           FS-MPRE, FSE-MPRE                      
017700     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO UPON CONSOLE  
017800     PERFORM 900-CIERRA-ARCHIVOS                                  
017900     MOVE 91 TO RETURN-CODE                                       
018000     STOP RUN.                                                    
018100 190-ERROR-APERTURA-E. EXIT.                                      
018200                                                                  
018300 200-LEE-PRIMER-PRECIO SECTION.                                   
018400     READ RVXPRDM NEXT RECORD                                     
018500        AT END MOVE 'S' TO WKS-FIN-PRECIOS                        
018600     END-READ.                                                    
018700 200-LEE-PRIMER-PRECIO-E. EXIT.                                   
018800                                                                  
018900******************************************************************
019000*   300 - RUPTURA DE CONTROL POR SIMBOLO: CARGA EL HISTORICO DE   
019100*         UN SIMBOLO A LA TABLA Y CALCULA ANALYTICS DE CADA DIA   
019200******************************************************************
019300 300-PROCESA-HISTORICO SECTION.                                   
019400     MOVE DP-SIMBOLO OF REG-PRECIO-DIARIO TO WKS-SIMBOLO-ACTUAL   
019500     MOVE ZEROES TO WKS-CANT-HIST                                 
019600     PERFORM 310-CARGA-HISTORICO-SIMBOLO                          
019700             UNTIL FIN-PRECIOS OR                                 
019800                   DP-SIMBOLO OF REG-PRECIO-DIARIO NOT =          
019900                   WKS-SIMBOLO-ACTUAL                             
020000     ADD 1 TO WKS-TOTAL-SIMBOLOS                                  
020100     PERFORM 400-GENERA-ANALYTICS-SIMBOLO                         
020200             VARYING WKS-I FROM 1 BY 1                            
020300             UNTIL WKS-I > WKS-CANT-HIST.                         
020400 300-PROCESA-HISTORICO-E. EXIT.                                   
020500                                                                  
020600 310-CARGA-HISTORICO-SIMBOLO SECTION.                             241390  
020700     IF WKS-CANT-HIST < 400                                       
020800        ADD 1 TO WKS-CANT-HIST                                    
020900        MOVE DP-FECHA-NEGOCIA   OF REG-PRECIO-DIARIO TO           
021000             WKS-H-FECHA        (WKS-CANT-HIST)                   
021100        MOVE DP-PRECIO-APERTURA OF REG-PRECIO-DIARIO TO           
021200             WKS-H-APERTURA     (WKS-CANT-HIST)                   
021300        MOVE DP-PRECIO-MAXIMO   OF REG-PRECIO-DIARIO TO           
021400             WKS-H-MAXIMO       (WKS-CANT-HIST)                   
021500        MOVE DP-PRECIO-MINIMO   OF REG-PRECIO-DIARIO TO           
021600             WKS-H-MINIMO       (WKS-CANT-HIST)                   
021700        MOVE DP-PRECIO-CIERRE   OF REG-PRECIO-DIARIO TO           
021800             WKS-H-CIERRE       (WKS-CANT-HIST)                   
021900        MOVE DP-CIERRE-ANTERIOR OF REG-PRECIO-DIARIO TO           
022000             WKS-H-CIERRE-ANT   (WKS-CANT-HIST)                   
022100        MOVE DP-VOLUMEN         OF REG-PRECIO-DIARIO TO           
022200             WKS-H-VOLUMEN      (WKS-CANT-HIST)                   
022300        MOVE DP-MONTO-NEGOCIADO OF REG-PRECIO-DIARIO TO           
022400             WKS-H-MONTO-NEG    (WKS-CANT-HIST)                   
022500        MOVE DP-IND-CIERRE-ANT  OF REG-PRECIO-DIARIO TO           
022600             WKS-H-CIERRE-ANT-AUS (WKS-CANT-HIST)                 
022700        MOVE DP-IND-MONTO-NEG   OF REG-PRECIO-DIARIO TO           
022800             WKS-H-MONTO-AUS    (WKS-CANT-HIST)                   
022900     END-IF                                                       
023000     READ RVXPRDM NEXT RECORD                                     
023100        AT END MOVE 'S' TO WKS-FIN-PRECIOS                        
023200     END-READ.                                                    
023300 310-CARGA-HISTORICO-SIMBOLO-E. EXIT.                             
023400                                                                  
023500******************************************************************
023600*   400 - CALCULA Y GRABA UN REGISTRO DE ANALYTICS POR CADA DIA   
023700*         DE LA TABLA DE HISTORICO DEL SIMBOLO                    
023800******************************************************************
023900 400-GENERA-ANALYTICS-SIMBOLO SECTION.                            
024000     INITIALIZE WKS-REG-ANALYTICS                                 
024100     MOVE WKS-SIMBOLO-ACTUAL          TO AN-SIMBOLO OF            
024200          WKS-REG-ANALYTICS                                       
024300     MOVE WKS-H-FECHA (WKS-I)         TO AN-FECHA-ANALISIS OF     
024400          WKS-REG-ANALYTICS                                       
024500                                                                  
024600     PERFORM 410-CALCULA-VOLATILIDAD-DIARIA                       
024700     PERFORM 420-CALCULA-VARIACION-DIARIA                         
024800     PERFORM 430-CALCULA-BRECHA-PRECIO                            
024900     MOVE 7  TO WKS-DIAS-VENTANA                                  
025000     PERFORM 440-CALCULA-PROMEDIO-MOVIL                           
025100     MOVE 30 TO WKS-DIAS-VENTANA                                  
025200     PERFORM 441-GUARDA-PROMEDIO-30                               
025300     MOVE 90 TO WKS-DIAS-VENTANA                                  
025400     PERFORM 442-GUARDA-PROMEDIO-90                               
025500     PERFORM 450-CALCULA-TENDENCIA-VOLUMEN                        
025600     PERFORM 460-CALCULA-RAZON-ROTACION                           
025700     PERFORM 470-CLASIFICA-VOLATILIDAD                            
025800     PERFORM 480-CLASIFICA-DESEMPENO                              
025900     PERFORM 490-ESCRIBE-ANALYTICS                                
026000     ADD 1 TO WKS-TOTAL-ANALYTICS.                                
026100 400-GENERA-ANALYTICS-SIMBOLO-E. EXIT.                            
026200                                                                  
026300******************************************************************
026400*   410 - VOLATILIDAD DIARIA = (MAXIMO-MINIMO)/APERTURA * 100,    
026500*         SOLO SI LA APERTURA ES MAYOR QUE CERO; DE LO CONTRARIO  
026600*         LA VOLATILIDAD QUEDA AUSENTE (CATEGORIA UNKNOWN EN 470) 
026700******************************************************************
026800 410-CALCULA-VOLATILIDAD-DIARIA SECTION.                          
026900     IF WKS-H-APERTURA (WKS-I) > 0                                
027000        COMPUTE AN-VOLATILIDAD-DIA OF WKS-REG-ANALYTICS ROUNDED = 
027100           ((WKS-H-MAXIMO (WKS-I) - WKS-H-MINIMO (WKS-I)) /       
027200             WKS-H-APERTURA (WKS-I)) * 100                        
027300     ELSE                                                         
027400        MOVE ZEROES TO AN-VOLATILIDAD-DIA OF WKS-REG-ANALYTICS    
027500        MOVE 'S'    TO AN-IND-VOLAT       OF WKS-REG-ANALYTICS    
027600     END-IF.                                                      
027700 410-CALCULA-VOLATILIDAD-DIARIA-E. EXIT.                          
027800                                                                  
027900******************************************************************
028000*   420 - VARIACION DIARIA = (CIERRE-APERTURA)/APERTURA * 100,    
028100*         SOLO SI LA APERTURA ES MAYOR QUE CERO                   
028200******************************************************************
028300 420-CALCULA-VARIACION-DIARIA SECTION.                            
028400     IF WKS-H-APERTURA (WKS-I) > 0                                
028500        COMPUTE AN-VARIACION-DIA OF WKS-REG-ANALYTICS ROUNDED =   
028600           ((WKS-H-CIERRE (WKS-I) - WKS-H-APERTURA (WKS-I)) /     
028700             WKS-H-APERTURA (WKS-I)) * 100                        
028800     ELSE                                                         
028900        MOVE ZEROES TO AN-VARIACION-DIA OF WKS-REG-ANALYTICS      
029000        MOVE 'S'    TO AN-IND-VARIA     OF WKS-REG-ANALYTICS      
029100     END-IF.                                                      
029200 420-CALCULA-VARIACION-DIARIA-E. EXIT.                            
029300                                                                  
029400******************************************************************
029500*   430 - BRECHA DE PRECIO = APERTURA - CIERRE ANTERIOR, SOLO SI  
029600*         EL CIERRE ANTERIOR NO ESTA MARCADO COMO AUSENTE         
029700******************************************************************
029800 430-CALCULA-BRECHA-PRECIO SECTION.                               
029900     IF WKS-H-CIERRE-ANT-AUS (WKS-I) = 'S'                        
030000        MOVE ZEROES TO AN-BRECHA-PRECIO OF WKS-REG-ANALYTICS      
030100        MOVE 'S'    TO AN-IND-BRECHA    OF WKS-REG-ANALYTICS      
030200     ELSE                                                         
030300        COMPUTE AN-BRECHA-PRECIO OF WKS-REG-ANALYTICS =           
030400                WKS-H-APERTURA (WKS-I) - WKS-H-CIERRE-ANT (WKS-I) 
030500     END-IF.                                                      
030600 430-CALCULA-BRECHA-PRECIO-E. EXIT.                               
030700                                                                  
030800******************************************************************
030900*   440/441/442 - PROMEDIO MOVIL SIMPLE: SOBRE LA TABLA DE        
031000*         HISTORICO ORDENADA POR FECHA ASCENDENTE, SUMA EL CIERRE 
031100*         DE LAS ULTIMAS "N" SESIONES HASTA LA SESION ACTUAL      
031200******************************************************************
031300 440-CALCULA-PROMEDIO-MOVIL SECTION.                              241191  
031400     MOVE ZEROES TO WKS-SUMA-PROMEDIO WKS-CUENTA-DIAS             
031500     COMPUTE WKS-J = WKS-I - WKS-DIAS-VENTANA + 1                 
031600     IF WKS-J < 1                                                 
031700        MOVE 1 TO WKS-J                                           
031800     END-IF                                                       
031900     PERFORM 445-ACUMULA-PROMEDIO-MOVIL                           
032000             VARYING WKS-J FROM WKS-J BY 1 UNTIL WKS-J > WKS-I    
032100     IF WKS-CUENTA-DIAS > 0                                       
032200        COMPUTE AN-PROMEDIO-MOVIL-7 OF WKS-REG-ANALYTICS ROUNDED  
032300              = WKS-SUMA-PROMEDIO / WKS-CUENTA-DIAS               
032400     ELSE                                                         
032500        MOVE ZEROES TO AN-PROMEDIO-MOVIL-7 OF WKS-REG-ANALYTICS   
032600     END-IF.                                                      
032700 440-CALCULA-PROMEDIO-MOVIL-E. EXIT.                              
032800                                                                  
032900 445-ACUMULA-PROMEDIO-MOVIL SECTION.                              
033000     ADD WKS-H-CIERRE (WKS-J) TO WKS-SUMA-PROMEDIO                
033100     ADD 1 TO WKS-CUENTA-DIAS.                                    
033200 445-ACUMULA-PROMEDIO-MOVIL-E. EXIT.                              
033300                                                                  
033400 441-GUARDA-PROMEDIO-30 SECTION.                                  
033500     PERFORM 440-CALCULA-PROMEDIO-MOVIL                           
033600     MOVE AN-PROMEDIO-MOVIL-7 OF WKS-REG-ANALYTICS TO             
033700          AN-PROMEDIO-MOVIL-30 OF WKS-REG-ANALYTICS.              
033800 441-GUARDA-PROMEDIO-30-E. EXIT.                                  
033900                                                                  
034000 442-GUARDA-PROMEDIO-90 SECTION.                                  
034100     PERFORM 440-CALCULA-PROMEDIO-MOVIL                           
034200     MOVE AN-PROMEDIO-MOVIL-7 OF WKS-REG-ANALYTICS TO             
034300          AN-PROMEDIO-MOVIL-90 OF WKS-REG-ANALYTICS.              
034400 442-GUARDA-PROMEDIO-90-E. EXIT.                                  
034500                                                                  
034600******************************************************************
034700*   450 - TENDENCIA DE VOLUMEN = (VOLUMEN ACTUAL - PROMEDIO DE    
034800*         VOLUMEN DE HASTA 5 SESIONES PREVIAS) / PROMEDIO * 100;  
034900*         CERO SI NO HAY VOLUMEN ACTUAL, NO HAY SESIONES PREVIAS  
035000*         O EL PROMEDIO PREVIO ES CERO                            
035100******************************************************************
035200 450-CALCULA-TENDENCIA-VOLUMEN SECTION.                           241240  
035300     MOVE ZEROES TO WKS-SUMA-VOLUMEN WKS-CUENTA-DIAS              
035400                    WKS-PROMEDIO-VOLUMEN                          
035500     IF WKS-I > 1                                                 
035600        COMPUTE WKS-J = WKS-I - 5                                 
035700        IF WKS-J < 1                                              
035800           MOVE 1 TO WKS-J                                        
035900        END-IF                                                    
036000        PERFORM 455-ACUMULA-VOLUMEN-PREVIO                        
036100                VARYING WKS-J FROM WKS-J BY 1                     
036200                UNTIL WKS-J >= WKS-I                              
036300     END-IF                                                       
036400     IF WKS-CUENTA-DIAS > 0                                       
036500        COMPUTE WKS-PROMEDIO-VOLUMEN ROUNDED =                    
036600                WKS-SUMA-VOLUMEN / WKS-CUENTA-DIAS                
036700     END-IF                                                       
036800     IF WKS-H-VOLUMEN (WKS-I) = 0 OR                              
036900        WKS-CUENTA-DIAS = 0        OR                             
037000        WKS-PROMEDIO-VOLUMEN = 0                                  
037100        MOVE ZEROES TO AN-TENDENCIA-VOLUMEN OF WKS-REG-ANALYTICS  
037200     ELSE                                                         
037300        COMPUTE AN-TENDENCIA-VOLUMEN OF WKS-REG-ANALYTICS         
037400                ROUNDED =                                         
037500           ((WKS-H-VOLUMEN (WKS-I) - WKS-PROMEDIO-VOLUMEN) /      
037600             WKS-PROMEDIO-VOLUMEN) * 100                          
037700     END-IF.                                                      
037800 450-CALCULA-TENDENCIA-VOLUMEN-E. EXIT.                           
037900                                                                  
038000 455-ACUMULA-VOLUMEN-PREVIO SECTION.                              
038100     ADD WKS-H-VOLUMEN (WKS-J) TO WKS-SUMA-VOLUMEN                
038200     ADD 1 TO WKS-CUENTA-DIAS.                                    
038300 455-ACUMULA-VOLUMEN-PREVIO-E. EXIT.                              
038400                                                                  
038500******************************************************************
038600*   460 - RAZON DE ROTACION = MONTO NEGOCIADO / VOLUMEN, SOLO SI  
038700*         EL MONTO NEGOCIADO NO ESTA AUSENTE Y HAY VOLUMEN        
038800******************************************************************
038900 460-CALCULA-RAZON-ROTACION SECTION.                              241240  
039000     IF WKS-H-MONTO-AUS (WKS-I) NOT = 'S' AND                     
039100        WKS-H-VOLUMEN   (WKS-I) > 0                               
039200        COMPUTE AN-RAZON-ROTACION OF WKS-REG-ANALYTICS ROUNDED =  
039300                WKS-H-MONTO-NEG (WKS-I) / WKS-H-VOLUMEN (WKS-I)   
039400     ELSE                                                         
039500        MOVE ZEROES TO AN-RAZON-ROTACION OF WKS-REG-ANALYTICS     
039600     END-IF.                                                      
039700 460-CALCULA-RAZON-ROTACION-E. EXIT.                              
039800                                                                  
039900******************************************************************
040000*   470 - CLASIFICA VOLATILIDAD: UNKNOWN (AUSENTE), LOW (<=2),    
040100*         MEDIUM (<=5), HIGH (>5), Y ACTIVA LA BANDERA DE ALTA    
040200*         VOLATILIDAD CUANDO ES HIGH                              
040300******************************************************************
040400 470-CLASIFICA-VOLATILIDAD SECTION.                               241212  
040500     IF AN-VOLATILIDAD-AUSENTE OF WKS-REG-ANALYTICS               
040600        MOVE 'UNKNOWN' TO AN-CAT-VOLATILIDAD OF WKS-REG-ANALYTICS 
040700     ELSE                                                         
040800        IF AN-VOLATILIDAD-DIA OF WKS-REG-ANALYTICS <= 2.0         
040900           MOVE 'LOW'    TO AN-CAT-VOLATILIDAD OF                 
041000                WKS-REG-ANALYTICS                                 
041100        ELSE                                                      
041200           IF AN-VOLATILIDAD-DIA OF WKS-REG-ANALYTICS <= 5.0      
041300              MOVE 'MEDIUM' TO AN-CAT-VOLATILIDAD OF              
041400                   WKS-REG-ANALYTICS                              
041500           ELSE                                                   
041600              MOVE 'HIGH'   TO AN-CAT-VOLATILIDAD OF              
041700                   WKS-REG-ANALYTICS                              
041800              MOVE 'S'      TO AN-FLAG-ALTA-VOLAT OF              
041900                   WKS-REG-ANALYTICS                              
042000           END-IF                                                 
042100        END-IF                                                    
042200     END-IF.                                                      
042300 470-CLASIFICA-VOLATILIDAD-E. EXIT.                               
042400                                                                  
042500******************************************************************
042600*   480 - CLASIFICA DESEMPENO: UNKNOWN (AUSENTE), POOR (<-2),     
042700*         STABLE (-2 A 2), GOOD (>2); LA BANDERA DE DESEMPENO     
042800*         POSITIVO SE ACTIVA CON CUALQUIER VARIACION MAYOR A      
042900*         CERO, SIN IMPORTAR LA CATEGORIA                         
043000******************************************************************
043100 480-CLASIFICA-DESEMPENO SECTION.                                 241245  
043200     IF AN-VARIACION-AUSENTE OF WKS-REG-ANALYTICS                 
043300        MOVE 'UNKNOWN' TO AN-CAT-DESEMPENO OF WKS-REG-ANALYTICS   
043400     ELSE                                                         
043500        IF AN-VARIACION-DIA OF WKS-REG-ANALYTICS < -2.0           
043600           MOVE 'POOR'   TO AN-CAT-DESEMPENO OF WKS-REG-ANALYTICS 
043700        ELSE                                                      
043800           IF AN-VARIACION-DIA OF WKS-REG-ANALYTICS <= 2.0        
043900              MOVE 'STABLE' TO AN-CAT-DESEMPENO OF                
044000                   WKS-REG-ANALYTICS                              
044100           ELSE                                                   
044200              MOVE 'GOOD'   TO AN-CAT-DESEMPENO OF                
044300                   WKS-REG-ANALYTICS                              
044400           END-IF                                                 
044500        END-IF                                                    
044600        IF AN-VARIACION-DIA OF WKS-REG-ANALYTICS > 0              
044700           MOVE 'S' TO AN-FLAG-DESEMP-POS OF WKS-REG-ANALYTICS    
044800        END-IF                                                    
044900     END-IF.                                                      
045000 480-CLASIFICA-DESEMPENO-E. EXIT.                                 
045100                                                                  
045200******************************************************************
045300*   490 - GRABA (INSERTA O REEMPLAZA) EL REGISTRO DE ANALYTICS    
045400******************************************************************
045500 490-ESCRIBE-ANALYTICS SECTION.                                   
045600     MOVE AN-LLAVE OF WKS-REG-ANALYTICS TO AN-LLAVE OF            
045700          REG-ANALYTICS                                           
045800     READ RVXANLM                                                 
045900        INVALID KEY                                               
046000           MOVE WKS-REG-ANALYTICS TO REG-ANALYTICS                
046100           WRITE REG-ANALYTICS                                    
046200        NOT INVALID KEY                                           
046300           MOVE WKS-REG-ANALYTICS TO REG-ANALYTICS                
046400           REWRITE REG-ANALYTICS                                  
046500     END-READ.                                                    
046600 490-ESCRIBE-ANALYTICS-E. EXIT.                                   
046700                                                                  
046800******************************************************************
046900*   800 - ESTADISTICAS DEL PROCESO                                
047000******************************************************************
047100 800-ESTADISTICAS SECTION.                                        241470  
047200     DISPLAY '==============================================='    
047300             UPON CONSOLE                                         
047400     DISPLAY 'RVX0020 - MOTOR DE ANALYTICS - RESUMEN DE CORRIDA'  
047500             UPON CONSOLE                                         
047600     MOVE WKS-TOTAL-SIMBOLOS  TO WKS-MASCARA                      
047700     DISPLAY 'SIMBOLOS PROCESADOS      : ' WKS-MASCARA            
047800             UPON CONSOLE                                         
047900     MOVE WKS-TOTAL-ANALYTICS TO WKS-MASCARA                      
048000     DISPLAY 'REGISTROS DE ANALYTICS   : ' WKS-MASCARA            
048100             UPON CONSOLE                                         
048200     DISPLAY '==============================================='    
048300             UPON CONSOLE.                                        
048400 800-ESTADISTICAS-E. EXIT.                                        
048500                                                                  
048600 900-CIERRA-ARCHIVOS SECTION.                                     
048700     CLOSE RVXPRDM RVXANLM.                                       
048800 900-CIERRA-ARCHIVOS-E. EXIT.                                     
