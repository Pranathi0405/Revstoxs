000100******************************************************************
000200*  COPY       : RVXSTREC                                        * 
000300*  APLICACION : REVSTOX - ANALITICA DE MERCADO DE ACCIONES      * 
000400*  DESCRIPCION: LAYOUT DEL MAESTRO DE EMISORAS/ACCIONES         * 
000500*               (RVXACCM), LLAVE UNICA POR SIMBOLO              * 
000600*  PROGRAMADOR: E. RAMIREZ (PEDR)          FECHA: 03/02/2024    * 
000700******************************************************************
000800 01  REG-ACCION.                                                  
000900     05  ST-SIMBOLO              PIC X(10).                       
001000     05  ST-NOMBRE-EMPRESA       PIC X(40).                       
001100     05  ST-SECTOR               PIC X(20).                       
001200     05  ST-CAPITALIZACION       PIC S9(13)V99.                   
001300     05  ST-CAPITALIZACION-R REDEFINES ST-CAPITALIZACION.         
001400         10  ST-CAPITAL-ENTERO   PIC S9(13).                      
001500         10  ST-CAPITAL-DECIMAL  PIC 9(02).                       
001600*--> INDICA SI LA EMISORA SE ALTA CON VALORES POR DEFECTO         
001700     05  ST-INDICADORES.                                          
001800         10  ST-IND-DEFECTO      PIC X(01) VALUE 'N'.             
001900             88  ST-DATOS-POR-DEFECTO       VALUE 'S'.            
002000     05  FILLER                  PIC X(14).                       
