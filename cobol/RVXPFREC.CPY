000100******************************************************************
000200*  COPY       : RVXPFREC                                        * 
000300*  APLICACION : REVSTOX - ANALITICA DE MERCADO DE ACCIONES      * 
000400*  DESCRIPCION: LAYOUT DEL REGISTRO DE RESUMEN COMPARATIVO POR  * 
000500*               SIMBOLO (PROMEDIOS DEL PERIODO), USADO EN LA    * 
000600*               TABLA DE TRABAJO Y EN EL WORKFILE DEL SORT      * 
000700*  PROGRAMADOR: E. RAMIREZ (PEDR)          FECHA: 05/02/2024    * 
000800******************************************************************
000900 01  REG-RESUMEN-DESEMP.                                          
001000     05  PF-SIMBOLO              PIC X(10).                       
001100     05  PF-PROM-VOLATILIDAD     PIC S9(05)V9(04).                
001200     05  PF-PROM-VARIACION       PIC S9(05)V9(04).                
001300     05  PF-PROM-TEND-VOLUMEN    PIC S9(07)V9(04).                
001400     05  PF-DIAS-CONTADOS        PIC 9(05).                       
001500     05  FILLER                  PIC X(06).                       
