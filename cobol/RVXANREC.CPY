000100******************************************************************
000200*  COPY       : RVXANREC                                        * 
000300*  APLICACION : REVSTOX - ANALITICA DE MERCADO DE ACCIONES      * 
000400*  DESCRIPCION: LAYOUT DEL ARCHIVO DE ANALYTICS (RVXANLM),      * 
000500*               ARCHIVO INDEXADO, LLAVE UNICA AN-LLAVE (SIMBOLO * 
000600*               + FECHA DE ANALISIS), UN REGISTRO POR SIMBOLO Y * 
000700*               FECHA DE ANALISIS                               * 
000800*  PROGRAMADOR: E. RAMIREZ (PEDR)          FECHA: 04/02/2024    * 
000900******************************************************************
001000 01  REG-ANALYTICS.                                               
001100     05  AN-LLAVE.                                                
001200         10  AN-SIMBOLO          PIC X(10).                       
001300         10  AN-FECHA-ANALISIS   PIC 9(08).                       
001400         10  AN-FECHA-ANALISIS-R REDEFINES AN-FECHA-ANALISIS.     
001500             15  AN-ANIO-AN      PIC 9(04).                       
001600             15  AN-MES-AN       PIC 9(02).                       
001700             15  AN-DIA-AN       PIC 9(02).                       
001800     05  AN-VOLATILIDAD-DIA      PIC S9(05)V9(04).                
001900     05  AN-VARIACION-DIA        PIC S9(05)V9(04).                
002000     05  AN-BRECHA-PRECIO        PIC S9(09)V99.                   
002100     05  AN-PROMEDIO-MOVIL-7     PIC S9(09)V9(04).                
002200     05  AN-PROMEDIO-MOVIL-30    PIC S9(09)V9(04).                
002300     05  AN-PROMEDIO-MOVIL-90    PIC S9(09)V9(04).                
002400     05  AN-TENDENCIA-VOLUMEN    PIC S9(07)V9(04).                
002500     05  AN-RAZON-ROTACION       PIC S9(09)V9(04).                
002600     05  AN-CAT-VOLATILIDAD      PIC X(07).                       
002700     05  AN-CAT-DESEMPENO        PIC X(07).                       
002800*--> BANDERAS DE VALOR AUSENTE Y DE CLASIFICACION                 
002900     05  AN-INDICADORES.                                          
003000         10  AN-IND-BRECHA       PIC X(01) VALUE 'N'.             
003100             88  AN-BRECHA-AUSENTE          VALUE 'S'.            
003200         10  AN-IND-VOLAT        PIC X(01) VALUE 'N'.             
003300             88  AN-VOLATILIDAD-AUSENTE     VALUE 'S'.            
003400         10  AN-IND-VARIA        PIC X(01) VALUE 'N'.             
003500             88  AN-VARIACION-AUSENTE       VALUE 'S'.            
003600         10  AN-FLAG-ALTA-VOLAT  PIC X(01) VALUE 'N'.             
003700             88  AN-ES-ALTA-VOLATILIDAD     VALUE 'S'.            
003800         10  AN-FLAG-DESEMP-POS  PIC X(01) VALUE 'N'.             
003900             88  AN-ES-DESEMP-POSITIVO      VALUE 'S'.            
004000     05  FILLER                  PIC X(01).                       
