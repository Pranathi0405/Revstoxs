000100******************************************************************
000200* FECHA       : 03/02/2024                                        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              
000400* APLICACION  : REVSTOX / ANALITICA DE MERCADO DE ACCIONES        
000500* PROGRAMA    : RVX0010                                           
000600* TIPO        : BATCH                                             
000700* DESCRIPCION : CARGA EL ARCHIVO DIARIO DE PRECIOS (FEED DE LA    
000800*             : BOLSA EN FORMATO CSV), VALIDA CADA LINEA, LA      
000900*             : CONVIERTE A REGISTRO DE MAESTRO DE PRECIOS Y      
001000*             : ASEGURA EL ALTA DEL MAESTRO DE ACCIONES.          
001100* ARCHIVOS    : RVXFEED=E, RVXPRDM=A, RVXACCM=A                   
001200* ACCION (ES) : A=ACTUALIZA                                       
001300* INSTALADO   : 05/02/2024                                        
001400* BPM/RATIONAL: 241190                                            
001500* NOMBRE      : CARGA Y VALIDACION DE PRECIOS DIARIOS             
001600******************************************************************
001700*               C O N T R O L    D E    C A M B I O S             
001800******************************************************************
001900* 05/02/2024 PEDR 241190  VERSION INICIAL DEL PROGRAMA.           
002000* 12/02/2024 PEDR 241190  SE AGREGA CALCULO DE MONTO NEGOCIADO    
002100*                         CUANDO LA BOLSA NO LO ENVIA EN EL FEED. 
002200* 20/02/2024 EDRD 241205  SE AGREGA FILTRO POR SIMBOLO PARA       
002300*                         CARGAS DE UNA SOLA EMISORA.             
002400* 04/03/2024 PEDR 241238  SE VALIDA FORMATO DE FECHA ALTERNO      
002500*                         DD-MON-YYYY QUE ENVIA LA BOLSA LOCAL.   
002600* 21/05/2024 EDRD 241340  RVXPRDM Y RVXACCM PASAN A ORGANIZACION  
002700*                         INDEXADA PARA ACTUALIZACION DIRECTA;    
002800*                         SE ELIMINA EL PAR DE MAESTROS VIEJO/    
002900*                         NUEVO.                                  
003000* 18/06/2024 EDRD 241390  AJUSTE Y2K EN EL SIGLO DE FECHAS DE 2   
003100*                         DIGITOS RECIBIDAS DEL FEED HISTORICO.   
003200* 09/09/2024 PEDR 241455  ESTADISTICAS DE CARGA AL FINALIZAR.     
003300* 14/01/2026 EDRD 260041  CORRIGE DESFASE DE UNA COLUMNA EN 340   
003400*                         (CIERRE ANTERIOR SE LEIA DE LA SERIE,   
003500*                         Y %ENTREGABLE NUNCA SE LEIA) Y CAMBIA   
003600*                         310 A UN ESCANEO CARACTER POR CARACTER  
003700*                         QUE RESPETA COMILLAS PARA QUE LAS COMAS 
003800*                         DE MILLAR EMBEBIDAS NO FRAGMENTEN LA    
003900*                         LINEA EN CAMPOS DE MAS.                 
004000******************************************************************
004100 IDENTIFICATION DIVISION.                                         
004200 PROGRAM-ID.    RVX0010.                                          
004300 AUTHOR.        ERICK RAMIREZ.                                    
004400 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE BOLSA.   
004500 DATE-WRITTEN.  02/03/2024.                                       
004600 DATE-COMPILED.                                                   
004700 SECURITY.      USO INTERNO - DEPARTAMENTO DE BOLSA.              
004800******************************************************************
004900 ENVIRONMENT DIVISION.                                            
005000 CONFIGURATION SECTION.                                           
005100 SPECIAL-NAMES.                                                   
005200     C01 IS TOP-OF-FORM.                                          
005300 INPUT-OUTPUT SECTION.                                            
005400 FILE-CONTROL.                                                    
005500     SELECT RVXFEED  ASSIGN   TO RVXFEED                          
005600            ORGANIZATION      IS LINE SEQUENTIAL                  
005700            FILE STATUS       IS FS-FEED.                         
005800                                                                  
005900     SELECT RVXPRDM  ASSIGN   TO RVXPRDM                          
006000            ORGANIZATION      IS INDEXED                          
006100            ACCESS MODE       IS DYNAMIC                          
006200            RECORD KEY        IS DP-LLAVE                         
006300            FILE STATUS       IS FS-MPRE.                         
006400                                                                  
006500     SELECT RVXACCM  ASSIGN   TO RVXACCM                          
006600            ORGANIZATION      IS INDEXED                          
006700            ACCESS MODE       IS DYNAMIC                          
006800            RECORD KEY        IS ST-SIMBOLO                       
006900            FILE STATUS       IS FS-MACC.                         
007000                                                                  
007100 DATA DIVISION.                                                   
007200 FILE SECTION.                                                    
007300******************************************************************
007400*                DEFINICION DE ESTRUCTURA DE ARCHIVOS             
007500******************************************************************
007600*   FEED DIARIO DE PRECIOS DE LA BOLSA (CSV, LINEA POR LINEA).    
007700 FD  RVXFEED                                                      
007800     LABEL RECORD IS STANDARD                                     
007900     RECORD CONTAINS 200 CHARACTERS                               
008000     DATA RECORD IS REG-LINEA-CSV.                                
008100 01  REG-LINEA-CSV               PIC X(200).                      
008200 01  REG-LINEA-CSV-R REDEFINES REG-LINEA-CSV.                     
008300     05  REG-LINEA-CARACTER      PIC X(01) OCCURS 200 TIMES.      
008400*   MAESTRO DE PRECIOS DIARIOS, INDEXADO POR SIMBOLO Y FECHA.     
008500 FD  RVXPRDM.                                                     
008600     COPY RVXDPREC.                                               
008700*   MAESTRO DE ACCIONES, INDEXADO POR SIMBOLO.                    
008800 FD  RVXACCM.                                                     
008900     COPY RVXSTREC.                                               
009000                                                                  
009100 WORKING-STORAGE SECTION.                                         
009200******************************************************************
009300*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          
009400******************************************************************
009500 01  WKS-FS-STATUS.                                               
009600     COPY RVXFSTAT REPLACING ==ARCH== BY ==FEED==.                
009700     COPY RVXFSTAT REPLACING ==ARCH== BY ==MPRE==.                
009800     COPY RVXFSTAT REPLACING ==ARCH== BY ==MACC==.                
009900 01  PROGRAMA                    PIC X(08)  VALUE 'RVX0010'.      
010000 01  ARCHIVO                     PIC X(08)  VALUE SPACES.         
010100 01  ACCION-FS                   PIC X(10)  VALUE SPACES.         
010200 01  LLAVE                       PIC X(32)  VALUE SPACES.         
010300******************************************************************
010400*              RECURSOS DE TRABAJO Y CONTADORES                   
010500******************************************************************
010600 01  WKS-CONTADORES.                                              
010700     05  WKS-TOTAL-LEIDOS        PIC 9(07)  COMP-3 VALUE ZEROES.  
010800     05  WKS-TOTAL-EXITOSOS      PIC 9(07)  COMP-3 VALUE ZEROES.  
010900     05  WKS-TOTAL-FALLIDOS      PIC 9(07)  COMP-3 VALUE ZEROES.  
011000     05  WKS-CAMPOS-EN-LINEA     PIC 9(02)  COMP   VALUE ZEROES.  
011100     05  WKS-I                   PIC 9(02)  COMP   VALUE ZEROES.  
011200     05  WKS-J                   PIC 9(02)  COMP   VALUE ZEROES.  
011300     05  WKS-K                   PIC 9(03)  COMP   VALUE ZEROES.  
011400     05  WKS-LONG-CAMPO          PIC 9(03)  COMP   VALUE ZEROES.  
011500     05  FILLER                  PIC X(04)  VALUE SPACES.         
011600 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.                   
011700 01  WKS-SIMBOLO-FILTRO          PIC X(10)  VALUE SPACES.         
011800 01  WKS-FILTRA-SIMBOLO          PIC X(01)  VALUE 'N'.            
011900     88  WKS-CON-FILTRO                     VALUE 'S'.            
012000 01  WKS-BANDERAS.                                                
012100     05  WKS-FIN-FEED            PIC X(01)  VALUE 'N'.            
012200         88  FIN-FEED                       VALUE 'S'.            
012300     05  WKS-LINEA-VALIDA        PIC X(01)  VALUE 'S'.            
012400         88  LINEA-ES-VALIDA                VALUE 'S'.            
012500     05  WKS-ACCION-ENCONTRADA   PIC X(01)  VALUE 'N'.            
012600         88  ACCION-YA-EXISTE               VALUE 'S'.            
012700     05  WKS-DENTRO-COMILLAS     PIC X(01)  VALUE 'N'.            
012800         88  DENTRO-DE-COMILLAS             VALUE 'S'.            
012900     05  FILLER                  PIC X(04)  VALUE SPACES.         
013000******************************************************************
013100*          AREA DE TRABAJO PARA LA LINEA CSV DEL FEED             
013200******************************************************************
013300 01  WKS-CAMPOS-CSV.                                              
013400     05  WKS-TABLA-CAMPOS OCCURS 15 TIMES                         
013500                           INDEXED BY IDX-CAMPO.                  
013600         10  WKS-CAMPO           PIC X(20).                       
013700     05  FILLER                  PIC X(04)  VALUE SPACES.         
013800 01  WKS-CAMPO-LIMPIO             PIC X(20).                      
013900 01  WKS-CARACTER-LINEA           PIC X(01)  VALUE SPACE.         
014000 01  WKS-CAMPO-NUMERICO           PIC S9(15)V9(04).               
014100 01  WKS-CAMPO-AUSENTE            PIC X(01)  VALUE 'N'.           
014200     88  CAMPO-ES-AUSENTE                    VALUE 'S'.           
014300******************************************************************
014400*                AREA DE TRABAJO PARA FECHAS                      
014500******************************************************************
014600 01  WKS-FECHA-AAAAMMDD           PIC 9(08)  VALUE ZEROES.        
014700 01  WKS-FECHA-R REDEFINES WKS-FECHA-AAAAMMDD.                    
014800     05  WKS-FEC-ANIO             PIC 9(04).                      
014900     05  WKS-FEC-MES              PIC 9(02).                      
015000     05  WKS-FEC-DIA              PIC 9(02).                      
015100 01  WKS-FECHA-ES-VALIDA          PIC X(01)  VALUE 'N'.           
015200     88  FECHA-ES-VALIDA                     VALUE 'S'.           
015300 01  WKS-TABLA-MESES.                                             
015400     05  FILLER  PIC X(36) VALUE                                  
015500         'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.                  
015600 01  WKS-TABLA-MESES-R REDEFINES WKS-TABLA-MESES.                 
015700     05  WKS-MES-ABREV            PIC X(03) OCCURS 12 TIMES.      
015800******************************************************************
015900*          REGISTRO DE TRABAJO PARA LA LINEA CONVERTIDA           
016000******************************************************************
016100 01  WKS-PRECIO-TRABAJO.                                          
016200     COPY RVXDPREC REPLACING REG-PRECIO-DIARIO BY WKS-REG-PRECIO. 
016300 01  WKS-ACCION-TRABAJO.                                          
016400     COPY RVXSTREC REPLACING REG-ACCION BY WKS-REG-ACCION.        
016500******************************************************************
016600 PROCEDURE DIVISION.                                              
016700******************************************************************
016800*               S E C C I O N    P R I N C I P A L                
016900******************************************************************
017000 000-MAIN SECTION.                                                
017100     PERFORM 100-APERTURA-ARCHIVOS                                
017200     PERFORM 150-LEE-PARAMETROS                                   
017300     PERFORM 200-LEE-ENCABEZADO-CSV                               
017400     PERFORM 300-PROCESA-LINEAS-CSV  UNTIL FIN-FEED               
017500     PERFORM 800-ESTADISTICAS                                     
017600     PERFORM 900-CIERRA-ARCHIVOS                                  
017700     STOP RUN.                                                    
017800 000-MAIN-E. EXIT.                                                
017900                                                                  
018000 100-APERTURA-ARCHIVOS SECTION.                                   241190  
018100     OPEN INPUT RVXFEED                                           
018200     OPEN I-O   RVXPRDM RVXACCM                                   
018300     IF FS-FEED NOT EQUAL 0 AND 97                                
018400        MOVE 'RVXFEED' TO ARCHIVO                                 
018500        PERFORM 190-ERROR-APERTURA                                
018600     END-IF                                                       
018700     IF FS-MPRE NOT EQUAL 0 AND 97                                
018800        MOVE 'RVXPRDM' TO ARCHIVO                                 
018900        PERFORM 190-ERROR-APERTURA                                
019000     END-IF                                                       
019100     IF FS-MACC NOT EQUAL 0 AND 97                                
019200        MOVE 'RVXACCM' TO ARCHIVO                                 
019300        PERFORM 190-ERROR-APERTURA                                
019400     END-IF.                                                      
019500 100-APERTURA-ARCHIVOS-E. EXIT.                                   
019600                                                                  
019700 190-ERROR-APERTURA SECTION.                                      
019800     MOVE 'OPEN'   TO ACCION-FS                                   
019900     MOVE SPACES   TO LLAVE                                       
020000     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS, LLAVE,   
020100                           FS-FEED, FSE-FEED                      
020200     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO UPON CONSOLE  
020300     DISPLAY '    VERIFICAR DETALLES EN SPOOL' UPON CONSOLE       
020400     PERFORM 900-CIERRA-ARCHIVOS                                  
020500     MOVE 91 TO RETURN-CODE                                       
020600     STOP RUN.                                                    
020700 190-ERROR-APERTURA-E. EXIT.                                      
020800                                                                  
020900 150-LEE-PARAMETROS SECTION.                                      241390  
021000*--> SIMBOLO EN BLANCO = CARGA TODAS LAS EMISORAS DEL FEED        
021100     ACCEPT WKS-SIMBOLO-FILTRO FROM SYSIN                         
021200     IF WKS-SIMBOLO-FILTRO NOT = SPACES                           
021300        MOVE 'S' TO WKS-FILTRA-SIMBOLO                            
021400        INSPECT WKS-SIMBOLO-FILTRO CONVERTING                     
021500                'abcdefghijklmnopqrstuvwxyz' TO                   
021600                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
021700     END-IF.                                                      
021800 150-LEE-PARAMETROS-E. EXIT.                                      
021900                                                                  
022000 200-LEE-ENCABEZADO-CSV SECTION.                                  
022100     READ RVXFEED                                                 
022200        AT END MOVE 'S' TO WKS-FIN-FEED                           
022300     END-READ.                                                    
022400 200-LEE-ENCABEZADO-CSV-E. EXIT.                                  
022500                                                                  
022600******************************************************************
022700*          C I C L O   P R I N C I P A L   D E   C A R G A        
022800******************************************************************
022900 300-PROCESA-LINEAS-CSV SECTION.                                  
023000     INITIALIZE WKS-CAMPOS-CSV WKS-PRECIO-TRABAJO                 
023100     MOVE 'S' TO WKS-LINEA-VALIDA                                 
023200     ADD 1 TO WKS-TOTAL-LEIDOS                                    
023300                                                                  
023400     PERFORM 310-PARTE-LINEA-EN-CAMPOS                            
023500     IF WKS-CAMPOS-EN-LINEA < 14                                  
023600        MOVE 'N' TO WKS-LINEA-VALIDA                              
023700     END-IF                                                       
023800                                                                  
023900     IF LINEA-ES-VALIDA                                           
024000        PERFORM 320-VALIDA-FECHA                                  
024100        IF NOT FECHA-ES-VALIDA                                    
024200           MOVE 'N' TO WKS-LINEA-VALIDA                           
024300        END-IF                                                    
024400     END-IF                                                       
024500                                                                  
024600     IF LINEA-ES-VALIDA                                           
024700        PERFORM 330-VALIDA-CAMPOS-OBLIGATORIOS                    
024800     END-IF                                                       
024900                                                                  
025000     IF LINEA-ES-VALIDA AND WKS-CON-FILTRO                        
025100        PERFORM 335-VALIDA-FILTRO-SIMBOLO                         
025200     END-IF                                                       
025300                                                                  
025400     IF LINEA-ES-VALIDA                                           
025500        PERFORM 340-CONVIERTE-CAMPOS-NUMERICOS                    
025600        PERFORM 350-CALCULA-DERIVADOS-DP                          
025700        PERFORM 360-GRABA-PRICE-MASTER                            
025800        PERFORM 370-ASEGURA-STOCK-MASTER                          
025900        ADD 1 TO WKS-TOTAL-EXITOSOS                               
026000     ELSE                                                         
026100        ADD 1 TO WKS-TOTAL-FALLIDOS                               
026200     END-IF                                                       
026300                                                                  
026400     READ RVXFEED                                                 
026500        AT END MOVE 'S' TO WKS-FIN-FEED                           
026600     END-READ.                                                    
026700 300-PROCESA-LINEAS-CSV-E. EXIT.                                  
026800                                                                  
026900******************************************************************
027000*   310 - SEPARA LOS 15 CAMPOS DE LA LINEA CSV, CARACTER POR      
027100*         CARACTER, RESPETANDO COMILLAS: LA COMA QUE VA DENTRO    
027200*         DE UN CAMPO ENTRE COMILLAS (SEPARADOR DE MILLAR) NO     
027300*         PARTE LA LINEA, Y NI ELLA NI LA COMILLA QUEDAN EN EL    
027400*         CAMPO RESULTANTE.                                       
027500******************************************************************
027600 310-PARTE-LINEA-EN-CAMPOS SECTION.                               260041  
027700     MOVE 1    TO WKS-CAMPOS-EN-LINEA                             
027800     MOVE 1    TO WKS-J                                           
027900     MOVE 'N'  TO WKS-DENTRO-COMILLAS                             
028000     PERFORM 313-ESCANEA-UN-CARACTER                              
028100             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 200.         
028200 310-PARTE-LINEA-EN-CAMPOS-E. EXIT.                               
028300                                                                  
028400 313-ESCANEA-UN-CARACTER SECTION.                                 260041  
028500     MOVE REG-LINEA-CARACTER (WKS-K) TO WKS-CARACTER-LINEA        
028600     IF WKS-CARACTER-LINEA = '"'                                  
028700        IF DENTRO-DE-COMILLAS                                     
028800           MOVE 'N' TO WKS-DENTRO-COMILLAS                        
028900        ELSE                                                      
029000           MOVE 'S' TO WKS-DENTRO-COMILLAS                        
029100        END-IF                                                    
029200     ELSE                                                         
029300        IF WKS-CARACTER-LINEA = ',' AND NOT DENTRO-DE-COMILLAS    
029400           IF WKS-CAMPOS-EN-LINEA < 15                            
029500              ADD 1  TO WKS-CAMPOS-EN-LINEA                       
029600              MOVE 1 TO WKS-J                                     
029700           END-IF                                                 
029800        ELSE                                                      
029900           IF WKS-CARACTER-LINEA NOT = ',' AND WKS-J <= 20        
030000              MOVE WKS-CARACTER-LINEA TO                          
030100                   WKS-CAMPO (WKS-CAMPOS-EN-LINEA) (WKS-J:1)      
030200              ADD 1 TO WKS-J                                      
030300           END-IF                                                 
030400        END-IF                                                    
030500     END-IF.                                                      
030600 313-ESCANEA-UN-CARACTER-E. EXIT.                                 
030700                                                                  
030800******************************************************************
030900*   320 - VALIDA Y CONVIERTE LA FECHA (COLUMNA 1 DEL FEED)        
031000*         FORMATOS ACEPTADOS: AAAA-MM-DD  Y  DD-MMM-AAAA          
031100******************************************************************
031200 320-VALIDA-FECHA SECTION.                                        241238  
031300     MOVE 'N' TO WKS-FECHA-ES-VALIDA                              
031400     MOVE ZEROES TO WKS-FECHA-AAAAMMDD                            
031500     IF WKS-CAMPO (1) (5:1) = '-' AND WKS-CAMPO (1) (8:1) = '-'   
031600        AND WKS-CAMPO (1) (1:4) IS NUMERIC                        
031700        MOVE WKS-CAMPO (1) (1:4) TO WKS-FEC-ANIO                  
031800        MOVE WKS-CAMPO (1) (6:2) TO WKS-FEC-MES                   
031900        MOVE WKS-CAMPO (1) (9:2) TO WKS-FEC-DIA                   
032000        IF WKS-FEC-MES >= 1 AND WKS-FEC-MES <= 12 AND             
032100           WKS-FEC-DIA >= 1 AND WKS-FEC-DIA <= 31                 
032200           MOVE 'S' TO WKS-FECHA-ES-VALIDA                        
032300        END-IF                                                    
032400     ELSE                                                         
032500        IF WKS-CAMPO (1) (3:1) = '-' AND WKS-CAMPO (1) (7:1) = '-'
032600           MOVE WKS-CAMPO (1) (1:2)  TO WKS-FEC-DIA               
032700           MOVE WKS-CAMPO (1) (8:4)  TO WKS-FEC-ANIO              
032800           PERFORM 321-BUSCA-MES-ABREV                            
032900                   VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 12     
033000           IF WKS-FEC-MES >= 1 AND WKS-FEC-MES <= 12 AND          
033100              WKS-FEC-DIA >= 1 AND WKS-FEC-DIA <= 31              
033200              MOVE 'S' TO WKS-FECHA-ES-VALIDA                     
033300           END-IF                                                 
033400        END-IF                                                    
033500     END-IF.                                                      
033600 320-VALIDA-FECHA-E. EXIT.                                        
033700                                                                  
033800 321-BUSCA-MES-ABREV SECTION.                                     241238  
033900     IF WKS-CAMPO (1) (4:3) = WKS-MES-ABREV (WKS-I)               
034000        MOVE WKS-I TO WKS-FEC-MES                                 
034100     END-IF.                                                      
034200 321-BUSCA-MES-ABREV-E. EXIT.                                     
034300                                                                  
034400******************************************************************
034500*   330 - RECHAZA LINEAS SIN SIMBOLO, OPEN, HIGH, LOW O CLOSE     
034600******************************************************************
034700 330-VALIDA-CAMPOS-OBLIGATORIOS SECTION.                          
034800     IF WKS-CAMPO (2) = SPACES                                    
034900        MOVE 'N' TO WKS-LINEA-VALIDA                              
035000     END-IF                                                       
035100     IF WKS-CAMPO (5) = SPACES OR WKS-CAMPO (5) = '-'             
035200        MOVE 'N' TO WKS-LINEA-VALIDA                              
035300     END-IF                                                       
035400     IF WKS-CAMPO (6) = SPACES OR WKS-CAMPO (6) = '-'             
035500        MOVE 'N' TO WKS-LINEA-VALIDA                              
035600     END-IF                                                       
035700     IF WKS-CAMPO (7) = SPACES OR WKS-CAMPO (7) = '-'             
035800        MOVE 'N' TO WKS-LINEA-VALIDA                              
035900     END-IF                                                       
036000     IF WKS-CAMPO (9) = SPACES OR WKS-CAMPO (9) = '-'             
036100        MOVE 'N' TO WKS-LINEA-VALIDA                              
036200     END-IF                                                       
036300     IF WKS-CAMPO (2) NOT = SPACES                                
036400        PERFORM 375-VALIDA-FORMATO-SIMBOLO                        
036500     END-IF.                                                      
036600 330-VALIDA-CAMPOS-OBLIGATORIOS-E. EXIT.                          
036700                                                                  
036800******************************************************************
036900*   335 - VARIANTE DE CARGA POR UN SOLO SIMBOLO (COMPARACION      
037000*         INSENSIBLE A MAYUSCULA/MINUSCULA)                       
037100******************************************************************
037200 335-VALIDA-FILTRO-SIMBOLO SECTION.                               241205  
037300     MOVE SPACES TO WKS-CAMPO-LIMPIO                              
037400     MOVE WKS-CAMPO (2) TO WKS-CAMPO-LIMPIO                       
037500     INSPECT WKS-CAMPO-LIMPIO CONVERTING                          
037600             'abcdefghijklmnopqrstuvwxyz' TO                      
037700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         
037800     IF WKS-CAMPO-LIMPIO (1:10) NOT = WKS-SIMBOLO-FILTRO          
037900        MOVE 'N' TO WKS-LINEA-VALIDA                              
038000     END-IF.                                                      
038100 335-VALIDA-FILTRO-SIMBOLO-E. EXIT.                               
038200                                                                  
038300******************************************************************
038400*   340/350 - CONVIERTE CAMPOS NUMERICOS Y CALCULA DERIVADOS      
038500*             (METODOS DE UTILIDAD DEL PRECIO DIARIO)             
038600******************************************************************
038700 340-CONVIERTE-CAMPOS-NUMERICOS SECTION.                          260041  
038800     MOVE WKS-CAMPO (2)                 TO DP-SIMBOLO   OF        
038900          WKS-REG-PRECIO                                          
039000     MOVE WKS-FECHA-AAAAMMDD            TO DP-FECHA-NEGOCIA OF    
039100          WKS-REG-PRECIO                                          
039200     MOVE WKS-CAMPO (3)                 TO DP-SERIE OF            
039300          WKS-REG-PRECIO                                          
039400                                                                  
039500     MOVE 4 TO WKS-LONG-CAMPO                                     
039600     PERFORM 345-CAMPO-A-IMPORTE                                  
039700     IF CAMPO-ES-AUSENTE                                          
039800        MOVE ZEROES TO DP-CIERRE-ANTERIOR OF WKS-REG-PRECIO       
039900        MOVE 'S' TO DP-IND-CIERRE-ANT OF WKS-REG-PRECIO           
040000     ELSE                                                         
040100        MOVE WKS-CAMPO-NUMERICO TO DP-CIERRE-ANTERIOR OF          
040200             WKS-REG-PRECIO                                       
040300     END-IF                                                       
040400                                                                  
040500     MOVE 5 TO WKS-LONG-CAMPO                                     
040600     PERFORM 345-CAMPO-A-IMPORTE                                  
040700     MOVE WKS-CAMPO-NUMERICO TO DP-PRECIO-APERTURA OF             
040800          WKS-REG-PRECIO                                          
040900                                                                  
041000     MOVE 6 TO WKS-LONG-CAMPO                                     
041100     PERFORM 345-CAMPO-A-IMPORTE                                  
041200     MOVE WKS-CAMPO-NUMERICO TO DP-PRECIO-MAXIMO OF WKS-REG-PRECIO
041300                                                                  
041400     MOVE 7 TO WKS-LONG-CAMPO                                     
041500     PERFORM 345-CAMPO-A-IMPORTE                                  
041600     MOVE WKS-CAMPO-NUMERICO TO DP-PRECIO-MINIMO OF WKS-REG-PRECIO
041700                                                                  
041800     MOVE 8 TO WKS-LONG-CAMPO                                     
041900     PERFORM 345-CAMPO-A-IMPORTE                                  
042000     MOVE WKS-CAMPO-NUMERICO TO DP-ULTIMO-PRECIO OF WKS-REG-PRECIO
042100                                                                  
042200     MOVE 9 TO WKS-LONG-CAMPO                                     
042300     PERFORM 345-CAMPO-A-IMPORTE                                  
042400     MOVE WKS-CAMPO-NUMERICO TO DP-PRECIO-CIERRE OF WKS-REG-PRECIO
042500                                                                  
042600     MOVE 10 TO WKS-LONG-CAMPO                                    
042700     PERFORM 345-CAMPO-A-IMPORTE                                  
042800     MOVE WKS-CAMPO-NUMERICO TO DP-VWAP OF WKS-REG-PRECIO         
042900                                                                  
043000     MOVE 11 TO WKS-LONG-CAMPO                                    
043100     PERFORM 345-CAMPO-A-IMPORTE                                  
043200     IF CAMPO-ES-AUSENTE                                          
043300        MOVE ZEROES TO DP-VOLUMEN OF WKS-REG-PRECIO               
043400        MOVE 'S' TO DP-IND-VOLUMEN OF WKS-REG-PRECIO              
043500     ELSE                                                         
043600        MOVE WKS-CAMPO-NUMERICO TO DP-VOLUMEN OF WKS-REG-PRECIO   
043700     END-IF                                                       
043800                                                                  
043900     MOVE 12 TO WKS-LONG-CAMPO                                    
044000     PERFORM 345-CAMPO-A-IMPORTE                                  
044100     IF CAMPO-ES-AUSENTE                                          
044200        MOVE ZEROES TO DP-MONTO-NEGOCIADO OF WKS-REG-PRECIO       
044300        MOVE 'S' TO DP-IND-MONTO-NEG OF WKS-REG-PRECIO            
044400     ELSE                                                         
044500        MOVE WKS-CAMPO-NUMERICO TO DP-MONTO-NEGOCIADO OF          
044600             WKS-REG-PRECIO                                       
044700     END-IF                                                       
044800                                                                  
044900     MOVE 13 TO WKS-LONG-CAMPO                                    
045000     PERFORM 345-CAMPO-A-IMPORTE                                  
045100     MOVE WKS-CAMPO-NUMERICO TO DP-NUM-NEGOCIACIONES OF           
045200          WKS-REG-PRECIO                                          
045300                                                                  
045400     MOVE 14 TO WKS-LONG-CAMPO                                    
045500     PERFORM 345-CAMPO-A-IMPORTE                                  
045600     MOVE WKS-CAMPO-NUMERICO TO DP-VOL-ENTREGABLE OF              
045700          WKS-REG-PRECIO                                          
045800                                                                  
045900     MOVE 15 TO WKS-LONG-CAMPO                                    
046000     PERFORM 345-CAMPO-A-IMPORTE                                  
046100     MOVE WKS-CAMPO-NUMERICO TO DP-PCT-ENTREGABLE OF              
046200          WKS-REG-PRECIO.                                         
046300 340-CONVIERTE-CAMPOS-NUMERICOS-E. EXIT.                          
046400                                                                  
046500******************************************************************
046600*   345 - CONVIERTE UN CAMPO DE TEXTO A IMPORTE NUMERICO.         
046700*         BLANCO O "-" SE TRATA COMO AUSENTE (CERO).              
046800******************************************************************
046900 345-CAMPO-A-IMPORTE SECTION.                                     
047000     MOVE 'N' TO WKS-CAMPO-AUSENTE                                
047100     MOVE ZEROES TO WKS-CAMPO-NUMERICO                            
047200     IF WKS-CAMPO (WKS-LONG-CAMPO) = SPACES OR                    
047300        WKS-CAMPO (WKS-LONG-CAMPO) = '-'                          
047400        MOVE 'S' TO WKS-CAMPO-AUSENTE                             
047500     ELSE                                                         
047600        IF WKS-CAMPO (WKS-LONG-CAMPO) IS NUMERIC                  
047700           MOVE WKS-CAMPO (WKS-LONG-CAMPO) TO WKS-CAMPO-NUMERICO  
047800        ELSE                                                      
047900           MOVE 'S' TO WKS-CAMPO-AUSENTE                          
048000        END-IF                                                    
048100     END-IF.                                                      
048200 345-CAMPO-A-IMPORTE-E. EXIT.                                     
048300                                                                  
048400******************************************************************
048500*   350 - CALCULA MONTO NEGOCIADO CUANDO LA BOLSA NO LO ENVIA     
048600*         (CIERRE X VOLUMEN, REGLA "CALCULATED TURNOVER")         
048700******************************************************************
048800 350-CALCULA-DERIVADOS-DP SECTION.                                241190  
048900     IF DP-MONTO-NEG-AUSENTE OF WKS-REG-PRECIO                    
049000        IF DP-PRECIO-CIERRE OF WKS-REG-PRECIO > 0 AND             
049100           DP-VOLUMEN OF WKS-REG-PRECIO > 0                       
049200           COMPUTE DP-MONTO-NEGOCIADO OF WKS-REG-PRECIO =         
049300                   DP-PRECIO-CIERRE OF WKS-REG-PRECIO *           
049400                   DP-VOLUMEN OF WKS-REG-PRECIO                   
049500        ELSE                                                      
049600           MOVE ZEROES TO DP-MONTO-NEGOCIADO OF WKS-REG-PRECIO    
049700        END-IF                                                    
049800     END-IF.                                                      
049900 350-CALCULA-DERIVADOS-DP-E. EXIT.                                
050000                                                                  
050100******************************************************************
050200*   360 - GRABA (INSERTA O REEMPLAZA) EN EL MAESTRO DE PRECIOS,   
050300*         ACTUALIZACION DIRECTA POR LLAVE (SIMBOLO + FECHA)       
050400******************************************************************
050500 360-GRABA-PRICE-MASTER SECTION.                                  241340  
050600     MOVE DP-LLAVE OF WKS-REG-PRECIO TO DP-LLAVE OF               
050700          REG-PRECIO-DIARIO                                       
050800     READ RVXPRDM                                                 
050900        INVALID KEY                                               
051000           MOVE WKS-REG-PRECIO TO REG-PRECIO-DIARIO               
051100           WRITE REG-PRECIO-DIARIO                                
051200        NOT INVALID KEY                                           
051300           MOVE WKS-REG-PRECIO TO REG-PRECIO-DIARIO               
051400           REWRITE REG-PRECIO-DIARIO                              
051500     END-READ.                                                    
051600 360-GRABA-PRICE-MASTER-E. EXIT.                                  
051700                                                                  
051800******************************************************************
051900*   370 - ASEGURA QUE EXISTA EL MAESTRO DE ACCIONES PARA EL       
052000*         SIMBOLO; SI NO EXISTE SE ALTA CON VALORES POR DEFECTO   
052100******************************************************************
052200 370-ASEGURA-STOCK-MASTER SECTION.                                241340  
052300     MOVE 'N' TO WKS-ACCION-ENCONTRADA                            
052400     MOVE DP-SIMBOLO OF WKS-REG-PRECIO TO ST-SIMBOLO              
052500     READ RVXACCM                                                 
052600        INVALID KEY                                               
052700           CONTINUE                                               
052800        NOT INVALID KEY                                           
052900           MOVE 'S' TO WKS-ACCION-ENCONTRADA                      
053000     END-READ                                                     
053100     IF NOT ACCION-YA-EXISTE                                      
053200        INITIALIZE WKS-REG-ACCION                                 
053300        MOVE DP-SIMBOLO OF WKS-REG-PRECIO TO ST-SIMBOLO OF        
053400             WKS-REG-ACCION                                       
053500        MOVE 'UNKNOWN COMPANY'            TO ST-NOMBRE-EMPRESA OF 
053600             WKS-REG-ACCION                                       
053700        MOVE 'UNKNOWN SECTOR'             TO ST-SECTOR OF         
053800             WKS-REG-ACCION                                       
053900        MOVE ZEROES                       TO ST-CAPITALIZACION OF 
054000             WKS-REG-ACCION                                       
054100        MOVE 'S'                          TO ST-IND-DEFECTO OF    
054200             WKS-REG-ACCION                                       
054300        MOVE WKS-REG-ACCION TO REG-ACCION                         
054400        WRITE REG-ACCION                                          
054500     END-IF.                                                      
054600 370-ASEGURA-STOCK-MASTER-E. EXIT.                                
054700                                                                  
054800******************************************************************
054900*   375 - VALIDA FORMATO DE SIMBOLO: MAYUSCULAS, DIGITOS,         
055000*         GUION O PUNTO UNICAMENTE, LONGITUD <= 50                
055100******************************************************************
055200 375-VALIDA-FORMATO-SIMBOLO SECTION.                              
055300     IF WKS-CAMPO (2) (11:) NOT = SPACES                          
055400        MOVE 'N' TO WKS-LINEA-VALIDA                              
055500     END-IF                                                       
055600     PERFORM 376-VALIDA-UN-CARACTER-SIMB                          
055700             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10.          
055800 375-VALIDA-FORMATO-SIMBOLO-E. EXIT.                              
055900                                                                  
056000 376-VALIDA-UN-CARACTER-SIMB SECTION.                             
056100     IF WKS-CAMPO (2) (WKS-I:1) NOT = SPACE                       
056200        IF (WKS-CAMPO (2) (WKS-I:1) < 'A' OR                      
056300            WKS-CAMPO (2) (WKS-I:1) > 'Z')                        
056400           AND (WKS-CAMPO (2) (WKS-I:1) < '0' OR                  
056500                WKS-CAMPO (2) (WKS-I:1) > '9')                    
056600           AND WKS-CAMPO (2) (WKS-I:1) NOT = '-'                  
056700           AND WKS-CAMPO (2) (WKS-I:1) NOT = '.'                  
056800           MOVE 'N' TO WKS-LINEA-VALIDA                           
056900        END-IF                                                    
057000     END-IF.                                                      
057100 376-VALIDA-UN-CARACTER-SIMB-E. EXIT.                             
057200                                                                  
057300******************************************************************
057400*   800 - ESTADISTICAS DEL PROCESO DE CARGA                       
057500******************************************************************
057600 800-ESTADISTICAS SECTION.                                        241455  
057700     DISPLAY '******************************************'         
057800     DISPLAY 'RVX0010 - ESTADISTICAS DE CARGA DE PRECIOS'         
057900     MOVE WKS-TOTAL-LEIDOS   TO WKS-MASCARA                       
058000     DISPLAY 'REGISTROS LEIDOS      : ' WKS-MASCARA               
058100     MOVE WKS-TOTAL-EXITOSOS TO WKS-MASCARA                       
058200     DISPLAY 'REGISTROS EXITOSOS    : ' WKS-MASCARA               
058300     MOVE WKS-TOTAL-FALLIDOS TO WKS-MASCARA                       
058400     DISPLAY 'REGISTROS FALLIDOS    : ' WKS-MASCARA               
058500     IF WKS-TOTAL-FALLIDOS = 0                                    
058600        DISPLAY 'RESULTADO DE LA CARGA : EXITOSA'                 
058700     ELSE                                                         
058800        DISPLAY 'RESULTADO DE LA CARGA : CON ERRORES'             
058900        MOVE 4 TO RETURN-CODE                                     
059000     END-IF                                                       
059100     DISPLAY '******************************************'.        
059200 800-ESTADISTICAS-E. EXIT.                                        
059300                                                                  
059400 900-CIERRA-ARCHIVOS SECTION.                                     
059500     CLOSE RVXFEED RVXPRDM RVXACCM.                               
059600 900-CIERRA-ARCHIVOS-E. EXIT.                                     
