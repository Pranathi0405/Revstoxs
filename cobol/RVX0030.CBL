000100******************************************************************
000200* FECHA       : 20/03/2024                                        
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              
000400* APLICACION  : REVSTOX / ANALITICA DE MERCADO DE ACCIONES        
000500* PROGRAMA    : RVX0030                                           
000600* TIPO        : BATCH                                             
000700* DESCRIPCION : GENERA EL RESUMEN DE ANALYTICS POR ACCION, EL     
000800*             : COMPARATIVO DE DESEMPENO ENTRE EMISORAS (TOP      
000900*             : DESEMPENOS Y RANQUEO DE VOLATILIDAD) A PARTIR DE  
001000*             : UNA FECHA DE CORTE, IMPRIMIENDO TODO EN UN SOLO   
001100*             : REPORTE VIA REPORT WRITER.                        
001200* ARCHIVOS    : RVXANLM=C, RVXACCM=C, RVXPRDM=C, RVXREPT=A        
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                          
001400* INSTALADO   : 22/03/2024                                        
001500* BPM/RATIONAL: 241220                                            
001600* NOMBRE      : REPORTE COMPARATIVO Y RESUMEN DE ANALYTICS        
001700******************************************************************
001800*               C O N T R O L    D E    C A M B I O S             
001900******************************************************************
002000* 22/03/2024 PEDR 241220  VERSION INICIAL DEL PROGRAMA.           
002100* 03/04/2024 PEDR 241220  SE AGREGA RESUMEN DE ANALYTICS POR      
002200*                         ACCION (DIAS, PROMEDIOS, ULTIMO         
002300*                         REGISTRO) CON DATOS DEL MAESTRO DE      
002400*                         ACCIONES Y DEL MAESTRO DE PRECIOS.      
002500* 19/04/2024 EDRD 241265  SE AGREGA COMPARATIVO DE DESEMPENO POR  
002600*                         SIMBOLO ORDENADO POR SORT, CON SECCION  
002700*                         DE TOP DESEMPENOS.                      
002800* 07/05/2024 EDRD 241265  SE AGREGA RANQUEO DE VOLATILIDAD        
002900*                         PROMEDIO MEDIANTE TABLA EN MEMORIA.     
003000* 18/06/2024 EDRD 241390  AJUSTE Y2K: LA FECHA DESDE SE RECIBE Y  
003100*                         COMPARA SIEMPRE CON SIGLO COMPLETO (4   
003200*                         DIGITOS), IGUAL QUE RVX0010/RVX0020.    
003300* 25/10/2024 PEDR 241480  ESTADISTICAS DE CIERRE Y VALIDACION DE  
003400*                         PARAMETROS DE ENTRADA.                  
003500******************************************************************
003600 IDENTIFICATION DIVISION.                                         
003700 PROGRAM-ID.    RVX0030.                                          
003800 AUTHOR.        ERICK RAMIREZ.                                    
003900 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE BOLSA.   
004000 DATE-WRITTEN.  20/03/2024.                                       
004100 DATE-COMPILED.                                                   
004200 SECURITY.      USO INTERNO - DEPARTAMENTO DE BOLSA.              
004300******************************************************************
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM.                                          
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT RVXANLM  ASSIGN   TO RVXANLM                          
005100            ORGANIZATION      IS INDEXED                          
005200            ACCESS MODE       IS DYNAMIC                          
005300            RECORD KEY        IS AN-LLAVE                         
005400            FILE STATUS       IS FS-ANLM.                         
005500                                                                  
005600     SELECT RVXACCM  ASSIGN   TO RVXACCM                          
005700            ORGANIZATION      IS INDEXED                          
005800            ACCESS MODE       IS DYNAMIC                          
005900            RECORD KEY        IS ST-SIMBOLO                       
006000            FILE STATUS       IS FS-MACC.                         
006100                                                                  
006200     SELECT RVXPRDM  ASSIGN   TO RVXPRDM                          
006300            ORGANIZATION      IS INDEXED                          
006400            ACCESS MODE       IS DYNAMIC                          
006500            RECORD KEY        IS DP-LLAVE                         
006600            FILE STATUS       IS FS-MPRE.                         
006700                                                                  
006800     SELECT RVXREPT  ASSIGN   TO RVXREPT                          
006900            FILE STATUS       IS FS-REPT.                         
007000                                                                  
007100     SELECT WORKFILE ASSIGN   TO SORTWK1.                         
007200                                                                  
007300 DATA DIVISION.                                                   
007400 FILE SECTION.                                                    
007500******************************************************************
007600*                DEFINICION DE ESTRUCTURA DE ARCHIVOS             
007700******************************************************************
007800*   ARCHIVO DE ANALYTICS, LECTURA DIRECTA Y SECUENCIAL POR LLAVE. 
007900 FD  RVXANLM.                                                     
008000     COPY RVXANREC.                                               
008100*   MAESTRO DE ACCIONES, RECORRIDO SECUENCIAL COMPLETO.           
008200 FD  RVXACCM.                                                     
008300     COPY RVXSTREC.                                               
008400*   MAESTRO DE PRECIOS, LECTURA DIRECTA POR SIMBOLO+FECHA.        
008500 FD  RVXPRDM.                                                     
008600     COPY RVXDPREC.                                               
008700*   REPORTE IMPRESO DEL COMPARATIVO Y RESUMEN DE ANALYTICS.       
008800 FD  RVXREPT                                                      
008900     REPORT IS REPORTE-RVX.                                       
009000 SD  WORKFILE.                                                    
009100     COPY RVXPFREC REPLACING REG-RESUMEN-DESEMP BY WORK-REG.      
009200******************************************************************
009300 WORKING-STORAGE SECTION.                                         
009400******************************************************************
009500*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS          
009600******************************************************************
009700 01  WKS-FS-STATUS.                                               
009800     COPY RVXFSTAT REPLACING ==ARCH== BY ==ANLM==.                
009900     COPY RVXFSTAT REPLACING ==ARCH== BY ==MACC==.                
010000     COPY RVXFSTAT REPLACING ==ARCH== BY ==MPRE==.                
010100     COPY RVXFSTAT REPLACING ==ARCH== BY ==REPT==.                
010200 01  PROGRAMA                    PIC X(08)  VALUE 'RVX0030'.      
010300 01  ARCHIVO                     PIC X(08)  VALUE SPACES.         
010400 01  ACCION-FS                   PIC X(10)  VALUE SPACES.         
010500 01  LLAVE                       PIC X(32)  VALUE SPACES.         
010600 01  WKS-ARCHIVO-ANALIZAR        PIC 9(01)  COMP VALUE ZEROES.    
010700******************************************************************
010800*              PARAMETROS DE ENTRADA DEL PROCESO                  
010900******************************************************************
011000 01  WKS-PARAMETROS.                                              
011100     05  WKS-FECHA-DESDE         PIC 9(08)  VALUE ZEROES.         
011200     05  WKS-FECHA-DESDE-R REDEFINES WKS-FECHA-DESDE.             
011300         10  WKS-FD-ANIO         PIC 9(04).                       
011400         10  WKS-FD-MES          PIC 9(02).                       
011500         10  WKS-FD-DIA          PIC 9(02).                       
011600     05  WKS-TOP-N               PIC 9(03)  COMP VALUE ZEROES.    
011700     05  WKS-TOP-N-EDIC          PIC ZZ9.                         
011800     05  FILLER                  PIC X(04)  VALUE SPACES.         
011900******************************************************************
012000*              BANDERAS Y CONTADORES GENERALES                    
012100******************************************************************
012200 01  WKS-BANDERAS.                                                
012300     05  WKS-FIN-COMPARATIVO     PIC X(01)  VALUE 'N'.            
012400         88  FIN-COMPARATIVO                VALUE 'S'.            
012500     05  WKS-FIN-WORKFILE        PIC X(01)  VALUE 'N'.            
012600         88  FIN-WORKFILE                   VALUE 'S'.            
012700     05  WKS-FIN-ACCIONES        PIC X(01)  VALUE 'N'.            
012800         88  FIN-ACCIONES                   VALUE 'S'.            
012900     05  WKS-FIN-ANALYTICS-AC    PIC X(01)  VALUE 'N'.            
013000         88  FIN-ANALYTICS-AC               VALUE 'S'.            
013100     05  FILLER                  PIC X(04)  VALUE SPACES.         
013200 01  WKS-CONTADORES.                                              
013300     05  WKS-TOTAL-ACCIONES      PIC 9(07)  COMP-3 VALUE ZEROES.  
013400     05  WKS-TOTAL-COMPARATIVO   PIC 9(07)  COMP-3 VALUE ZEROES.  
013500     05  WKS-RANK-CONTADOR       PIC 9(05)  COMP   VALUE ZEROES.  
013600     05  WKS-I                   PIC 9(05)  COMP   VALUE ZEROES.  
013700     05  WKS-J                   PIC 9(05)  COMP   VALUE ZEROES.  
013800     05  FILLER                  PIC X(04)  VALUE SPACES.         
013900 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.                   
014000******************************************************************
014100*          CAMPOS DE TRABAJO PARA LAS LINEAS DEL REPORTE          
014200******************************************************************
014300 01  WKS-TEXTOS-REPORTE.                                          
014400     05  WKS-BANNER-TEXTO        PIC X(60)  VALUE SPACES.         
014500     05  WKS-ETIQUETA            PIC X(35)  VALUE SPACES.         
014600     05  WKS-VALOR-NUM           PIC S9(09)V9(04) VALUE ZEROES.   
014700     05  WKS-VALOR-NUM-R REDEFINES WKS-VALOR-NUM.                 
014800         10  WKS-VN-ENTERO       PIC S9(09).                      
014900         10  WKS-VN-DECIMAL      PIC 9(04).                       
015000     05  WKS-VALOR-TXT           PIC X(24)  VALUE SPACES.         
015100     05  FILLER                  PIC X(04)  VALUE SPACES.         
015200 01  WKS-RANQUEO.                                                 
015300     05  WKS-RANK-NUM            PIC 9(03)  COMP VALUE ZEROES.    
015400     05  WKS-RANK-SIMBOLO        PIC X(10)  VALUE SPACES.         
015500     05  WKS-RANK-VALOR          PIC S9(09)V9(04) VALUE ZEROES.   
015600     05  WKS-RANK-ETIQUETA       PIC X(18)  VALUE SPACES.         
015700     05  FILLER                  PIC X(04)  VALUE SPACES.         
015800******************************************************************
015900*      ACUMULADORES DEL COMPARATIVO DE DESEMPENO (POR SIMBOLO,    
016000*      SOLO ANALYTICS CON FECHA MAYOR O IGUAL A WKS-FECHA-DESDE)  
016100******************************************************************
016200 01  WKS-COMPARATIVO-ACUM.                                        
016300     05  WKS-SIMBOLO-COMP        PIC X(10)  VALUE SPACES.         
016400     05  WKS-DIAS-COMP           PIC 9(05)  COMP VALUE ZEROES.    
016500     05  WKS-SUMA-VOLAT-COMP     PIC S9(09)V9(04) VALUE ZEROES.   
016600     05  WKS-SUMA-VARIA-COMP     PIC S9(09)V9(04) VALUE ZEROES.   
016700     05  WKS-SUMA-TEND-COMP      PIC S9(11)V9(04) VALUE ZEROES.   
016800     05  WKS-SUMA-TEND-COMP-R REDEFINES WKS-SUMA-TEND-COMP.       
016900         10  WKS-STC-ENTERO      PIC S9(11).                      
017000         10  WKS-STC-DECIMAL     PIC 9(04).                       
017100     05  FILLER                  PIC X(04)  VALUE SPACES.         
017200******************************************************************
017300*      TABLA EN MEMORIA CON EL COMPARATIVO YA CALCULADO, USADA    
017400*      PARA EL RANQUEO POR VOLATILIDAD PROMEDIO DESCENDENTE       
017500******************************************************************
017600 01  WKS-TABLA-RESUMEN.                                           
017700     05  WKS-CANT-RESUMEN        PIC 9(05)  COMP VALUE ZEROES.    
017800     05  WKS-RESUMEN-FILA OCCURS 500 TIMES                        
017900                           INDEXED BY IDX-RES.                    
018000         10  WKS-RF-SIMBOLO      PIC X(10).                       
018100         10  WKS-RF-VOLATILIDAD  PIC S9(05)V9(04).                
018200         10  WKS-RF-VARIACION    PIC S9(05)V9(04).                
018300         10  WKS-RF-TEND-VOLUMEN PIC S9(07)V9(04).                
018400         10  WKS-RF-DIAS         PIC 9(05).                       
018500     05  FILLER                  PIC X(04)  VALUE SPACES.         
018600 01  WKS-FILA-TEMP.                                               
018700     05  WKS-FT-SIMBOLO          PIC X(10).                       
018800     05  WKS-FT-VOLATILIDAD      PIC S9(05)V9(04).                
018900     05  WKS-FT-VARIACION        PIC S9(05)V9(04).                
019000     05  WKS-FT-TEND-VOLUMEN     PIC S9(07)V9(04).                
019100     05  WKS-FT-DIAS             PIC 9(05).                       
019200     05  FILLER                  PIC X(04)  VALUE SPACES.         
019300******************************************************************
019400*      ACUMULADORES DEL RESUMEN DE ANALYTICS POR ACCION (TODO     
019500*      EL HISTORICO DISPONIBLE DE CADA SIMBOLO, SIN FILTRO DE     
019600*      FECHA; LA "FECHA DESDE" DEL RESUMEN ES LA MAS ANTIGUA      
019700*      QUE SE ENCUENTRE PARA ESA ACCION)                          
019800******************************************************************
019900 01  WKS-ACCION-ACUM.                                             
020000     05  WKS-DIAS-AC             PIC 9(05)  COMP VALUE ZEROES.    
020100     05  WKS-SUMA-VOLAT-AC       PIC S9(09)V9(04) VALUE ZEROES.   
020200     05  WKS-SUMA-VARIA-AC       PIC S9(09)V9(04) VALUE ZEROES.   
020300     05  WKS-FECHA-MIN-AC        PIC 9(08)  VALUE ZEROES.         
020400     05  WKS-FECHA-MAX-AC        PIC 9(08)  VALUE ZEROES.         
020500     05  WKS-PROM-VOLAT-AC       PIC S9(09)V9(04) VALUE ZEROES.   
020600     05  WKS-PROM-VARIA-AC       PIC S9(09)V9(04) VALUE ZEROES.   
020700     05  FILLER                  PIC X(04)  VALUE SPACES.         
020800*   ULTIMO REGISTRO DE ANALYTICS LEIDO PARA LA ACCION EN CURSO.   
020900     COPY RVXANREC REPLACING REG-ANALYTICS BY                     
021000                              WKS-ULTIMO-REG-ANALYTICS.           
021100******************************************************************
021200*                  MAQUETACION REPORTE DE SALIDA                  
021300******************************************************************
021400 REPORT SECTION.                                                  
021500 RD  REPORTE-RVX                                                  
021600     CONTROLS ARE FINAL                                           
021700     PAGE LIMIT IS 60 LINES                                       
021800     HEADING 1                                                    
021900     FIRST DETAIL 5                                               
022000     LAST DETAIL 54                                               
022100     FOOTING 56.                                                  
022200******************************************************************
022300*                     MAQUETACION PAGE HEADER                     
022400******************************************************************
022500 01  TYPE IS PH.                                                  
022600     02 LINE 1.                                                   
022700        03 COLUMN   1            PIC X(22) VALUE                  
022800           'BANCO INDUSTRIAL, S.A.'.                              
022900        03 COLUMN  30            PIC X(48) VALUE                  
023000           'REVSTOX - ANALITICA Y COMPARATIVO DE ACCIONES'.       
023100        03 COLUMN  90            PIC X(06) VALUE 'PAGINA'.        
023200        03 COLUMN  97            PIC Z(05) SOURCE PAGE-COUNTER    
023300                                           IN REPORTE-RVX.        
023400     02 LINE 2.                                                   
023500        03 COLUMN   1            PIC X(25) VALUE                  
023600           'RVX0030    01.20032024.R'.                            
023700        03 COLUMN  40            PIC X(11) VALUE                  
023800           'FECHA DESDE'.                                         
023900        03 COLUMN  52            PIC 9(08) SOURCE                 
024000           WKS-FECHA-DESDE.                                       
024100     02 LINE 3.                                                   
024200        03 COLUMN  01 PIC X(102) VALUE ALL '='.                   
024300******************************************************************
024400*                MAQUETACION LINEAS DE DETALLE GENERICAS          
024500******************************************************************
024600 01  DET-BANNER TYPE IS DETAIL.                                   
024700     02 LINE IS PLUS 2.                                           
024800        03 COLUMN 03             PIC X(60) SOURCE                 
024900           WKS-BANNER-TEXTO.                                      
025000 01  DET-LINEA-NUM TYPE IS DETAIL.                                
025100     02 LINE IS PLUS 1.                                           
025200        03 COLUMN 06             PIC X(35) SOURCE WKS-ETIQUETA.   
025300        03 COLUMN 46             PIC -(8)9.9999 SOURCE            
025400           WKS-VALOR-NUM.                                         
025500 01  DET-LINEA-TXT TYPE IS DETAIL.                                
025600     02 LINE IS PLUS 1.                                           
025700        03 COLUMN 06             PIC X(35) SOURCE WKS-ETIQUETA.   
025800        03 COLUMN 46             PIC X(24) SOURCE WKS-VALOR-TXT.  
025900******************************************************************
026000*              MAQUETACION TABLA COMPARATIVO DE DESEMPENO         
026100******************************************************************
026200 01  DET-COMPARATIVO-ENCAB TYPE IS DETAIL.                        
026300     02 LINE IS PLUS 2.                                           
026400        03 COLUMN 06             PIC X(07) VALUE 'SIMBOLO'.       
026500        03 COLUMN 18             PIC X(16) VALUE                  
026600           'VOLATILIDAD PROM'.                                    
026700        03 COLUMN 34             PIC X(14) VALUE                  
026800           'VARIACION PROM'.                                      
026900        03 COLUMN 50             PIC X(18) VALUE                  
027000           'TENDENCIA VOL PROM'.                                  
027100        03 COLUMN 70             PIC X(04) VALUE 'DIAS'.          
027200 01  DET-COMPARATIVO TYPE IS DETAIL.                              
027300     02 LINE IS PLUS 1.                                           
027400        03 COLUMN 06             PIC X(10) SOURCE                 
027500           PF-SIMBOLO IN WORK-REG.                                
027600        03 COLUMN 18             PIC -(4)9.9999 SOURCE            
027700           PF-PROM-VOLATILIDAD IN WORK-REG.                       
027800        03 COLUMN 34             PIC -(4)9.9999 SOURCE            
027900           PF-PROM-VARIACION IN WORK-REG.                         
028000        03 COLUMN 50             PIC -(6)9.9999 SOURCE            
028100           PF-PROM-TEND-VOLUMEN IN WORK-REG.                      
028200        03 COLUMN 70             PIC ZZZZ9 SOURCE                 
028300           PF-DIAS-CONTADOS IN WORK-REG.                          
028400******************************************************************
028500*                  MAQUETACION TABLA DE RANQUEO                   
028600******************************************************************
028700 01  DET-RANKING TYPE IS DETAIL.                                  
028800     02 LINE IS PLUS 1.                                           
028900        03 COLUMN 06             PIC ZZ9 SOURCE WKS-RANK-NUM.     
029000        03 COLUMN 12             PIC X(10) SOURCE                 
029100           WKS-RANK-SIMBOLO.                                      
029200        03 COLUMN 25             PIC -(6)9.9999 SOURCE            
029300           WKS-RANK-VALOR.                                        
029400        03 COLUMN 45             PIC X(18) SOURCE                 
029500           WKS-RANK-ETIQUETA.                                     
029600******************************************************************
029700*                   MAQUETACION CONTROL FOOTING FINAL             
029800******************************************************************
029900 01  TYPE IS CF FINAL.                                            
030000     02 LINE IS PLUS 2.                                           
030100        03 COLUMN 30             PIC X(38) VALUE                  
030200           '========== FIN DEL REPORTE =========='.               
030300     02 LINE IS PLUS 1.                                           
030400        03 COLUMN 06             PIC X(38) VALUE                  
030500           'TOTAL DE ACCIONES ANALIZADAS       ='.                
030600        03 COLUMN 46             PIC ZZZ,ZZ9 SOURCE               
030700           WKS-TOTAL-ACCIONES.                                    
030800     02 LINE IS PLUS 1.                                           
030900        03 COLUMN 06             PIC X(38) VALUE                  
031000           'TOTAL DE SIMBOLOS EN COMPARATIVO    ='.               
031100        03 COLUMN 46             PIC ZZZ,ZZ9 SOURCE               
031200           WKS-TOTAL-COMPARATIVO.                                 
031300******************************************************************
031400*                     MAQUETACION PAGE FOOTING                    
031500******************************************************************
031600 01  TYPE IS PF.                                                  
031700     02  LINE IS PLUS 0.                                          
031800        03 COLUMN 1              PIC X(25) VALUE                  
031900           'FECHA Y HORA DE OPERACION'.                           
032000        03 COLUMN 28             PIC 99/99/9999 FUNC DATE.        
032100        03 COLUMN 42             PIC 99'H.'99'M.'99'S'            
032200           FUNC TIME.                                             
032300        03 COLUMN 90             PIC X(06) VALUE 'PAGINA'.        
032400        03 COLUMN 97             PIC ZZZZ SOURCE PAGE-COUNTER     
032500                                          IN REPORTE-RVX.         
032600******************************************************************
032700*                     MAQUETACION REPORT FINAL                    
032800******************************************************************
032900 01  TYPE IS RF.                                                  
033000     02 LINE IS PLUS 3.                                           
033100        03 COLUMN  26            PIC X(30) VALUE                  
033200           'ESTE REPORTE CONSTA DE'.                              
033300        03 COLUMN  68            PIC Z,ZZZ SOURCE PAGE-COUNTER    
033400                                           IN REPORTE-RVX.        
033500        03 COLUMN  75            PIC X(07) VALUE 'PAGINAS'.       
033600******************************************************************
033700 PROCEDURE DIVISION.                                              
033800******************************************************************
033900*               S E C C I O N    P R I N C I P A L                
034000******************************************************************
034100 000-MAIN SECTION.                                                
034200     PERFORM 100-ABRIR-VALIDAR-DATASETS                           
034300     PERFORM 110-VERIFICAR-INTEGRIDAD-FS                          
034400     PERFORM 200-CARGAR-PARAMETROS                                
034500     PERFORM 500-RESUMEN-ANALYTICS-POR-ACCION                     
034600     PERFORM 300-SORT-RESUMEN-DESEMPENO                           
034700     PERFORM 400-RANQUEA-VOLATILIDAD                              
034800     PERFORM 800-ESTADISTICAS                                     
034900     PERFORM XXX-CIERRA-ARCHIVOS                                  
035000     STOP RUN.                                                    
035100 000-MAIN-E. EXIT.                                                
035200                                                                  
035300 100-ABRIR-VALIDAR-DATASETS SECTION.                              
035400     MOVE "RVX0030"   TO PROGRAMA                                 
035500     OPEN INPUT   RVXANLM                                         
035600     OPEN INPUT   RVXACCM                                         
035700     OPEN INPUT   RVXPRDM                                         
035800     INITIATE REPORTE-RVX                                         
035900     OPEN OUTPUT  RVXREPT.                                        
036000 100-ABRIR-VALIDAR-DATASETS-E. EXIT.                              
036100                                                                  
036200 110-VERIFICAR-INTEGRIDAD-FS SECTION.                             
036300     IF FS-ANLM NOT EQUAL 0                                       
036400        MOVE 1  TO WKS-ARCHIVO-ANALIZAR                           
036500        PERFORM 700-ERRORES-LEC-SECUENCIAL                        
036600     END-IF                                                       
036700     IF FS-MACC NOT EQUAL 0                                       
036800        MOVE 2  TO WKS-ARCHIVO-ANALIZAR                           
036900        PERFORM 700-ERRORES-LEC-SECUENCIAL                        
037000     END-IF                                                       
037100     IF FS-MPRE NOT EQUAL 0                                       
037200        MOVE 3  TO WKS-ARCHIVO-ANALIZAR                           
037300        PERFORM 700-ERRORES-LEC-SECUENCIAL                        
037400     END-IF                                                       
037500     IF FS-REPT NOT EQUAL 0                                       
037600        MOVE 4  TO WKS-ARCHIVO-ANALIZAR                           
037700        PERFORM 700-ERRORES-LEC-SECUENCIAL                        
037800     END-IF.                                                      
037900 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.                             
038000                                                                  
038100 200-CARGAR-PARAMETROS SECTION.                                   241390  
038200     ACCEPT WKS-FECHA-DESDE FROM SYSIN                            
038300     ACCEPT WKS-TOP-N       FROM SYSIN                            
038400     IF WKS-TOP-N = ZEROES                                        
038500        MOVE 5 TO WKS-TOP-N                                       
038600     END-IF.                                                      
038700 200-CARGAR-PARAMETROS-E. EXIT.                                   
038800******************************************************************
038900*   500 - RESUMEN DE ANALYTICS POR ACCION: RECORRE EL MAESTRO DE  
039000*         ACCIONES Y, PARA CADA UNA, ACUMULA TODO SU HISTORICO    
039100*         DE ANALYTICS PARA IMPRIMIR DIAS, PROMEDIOS, ULTIMO      
039200*         REGISTRO Y DATOS DEL MAESTRO DE ACCIONES/PRECIOS.       
039300******************************************************************
039400 500-RESUMEN-ANALYTICS-POR-ACCION SECTION.                        241220  
039500     PERFORM 510-LEE-ACCION                                       
039600     PERFORM 520-PROCESA-UNA-ACCION UNTIL FIN-ACCIONES.           
039700 500-RESUMEN-ANALYTICS-POR-ACCION-E. EXIT.                        
039800                                                                  
039900 510-LEE-ACCION SECTION.                                          
040000     READ RVXACCM NEXT RECORD                                     
040100        AT END MOVE 'S' TO WKS-FIN-ACCIONES                       
040200     END-READ.                                                    
040300 510-LEE-ACCION-E. EXIT.                                          
040400                                                                  
040500 520-PROCESA-UNA-ACCION SECTION.                                  
040600     ADD 1 TO WKS-TOTAL-ACCIONES                                  
040700     MOVE SPACES TO WKS-BANNER-TEXTO                              
040800     STRING 'ANALYTICS SUMMARY FOR '                              
040900            ST-SIMBOLO OF REG-ACCION DELIMITED BY SIZE            
041000            INTO WKS-BANNER-TEXTO                                 
041100     GENERATE DET-BANNER                                          
041200     MOVE ZEROES TO WKS-DIAS-AC WKS-SUMA-VOLAT-AC                 
041300                    WKS-SUMA-VARIA-AC WKS-FECHA-MIN-AC            
041400                    WKS-FECHA-MAX-AC                              
041500     MOVE 'N' TO WKS-FIN-ANALYTICS-AC                             
041600     PERFORM 530-BUSCA-PRIMER-ANALYTICS                           
041700     PERFORM 540-ACUMULA-ANALYTICS-ACCION                         
041800             UNTIL FIN-ANALYTICS-AC OR                            
041900                   AN-SIMBOLO OF REG-ANALYTICS NOT =              
042000                   ST-SIMBOLO OF REG-ACCION                       
042100     PERFORM 550-IMPRIME-RESUMEN-ACCION                           
042200     PERFORM 510-LEE-ACCION.                                      
042300 520-PROCESA-UNA-ACCION-E. EXIT.                                  
042400                                                                  
042500 530-BUSCA-PRIMER-ANALYTICS SECTION.                              
042600     MOVE ST-SIMBOLO OF REG-ACCION TO AN-SIMBOLO OF               
042700          REG-ANALYTICS                                           
042800     MOVE LOW-VALUES               TO AN-FECHA-ANALISIS OF        
042900          REG-ANALYTICS                                           
043000     START RVXANLM KEY IS NOT LESS THAN AN-LLAVE                  
043100        INVALID KEY MOVE 'S' TO WKS-FIN-ANALYTICS-AC              
043200     END-START                                                    
043300     IF NOT FIN-ANALYTICS-AC                                      
043400        READ RVXANLM NEXT RECORD                                  
043500           AT END MOVE 'S' TO WKS-FIN-ANALYTICS-AC                
043600        END-READ                                                  
043700     END-IF.                                                      
043800 530-BUSCA-PRIMER-ANALYTICS-E. EXIT.                              
043900                                                                  
044000 540-ACUMULA-ANALYTICS-ACCION SECTION.                            
044100     ADD 1 TO WKS-DIAS-AC                                         
044200     ADD AN-VOLATILIDAD-DIA OF REG-ANALYTICS TO                   
044300         WKS-SUMA-VOLAT-AC                                        
044400     ADD AN-VARIACION-DIA   OF REG-ANALYTICS TO                   
044500         WKS-SUMA-VARIA-AC                                        
044600     IF WKS-DIAS-AC = 1                                           
044700        MOVE AN-FECHA-ANALISIS OF REG-ANALYTICS TO                
044800             WKS-FECHA-MIN-AC                                     
044900     END-IF                                                       
045000     MOVE AN-FECHA-ANALISIS OF REG-ANALYTICS TO                   
045100          WKS-FECHA-MAX-AC                                        
045200     MOVE REG-ANALYTICS TO WKS-ULTIMO-REG-ANALYTICS               
045300     READ RVXANLM NEXT RECORD                                     
045400        AT END MOVE 'S' TO WKS-FIN-ANALYTICS-AC                   
045500     END-READ.                                                    
045600 540-ACUMULA-ANALYTICS-ACCION-E. EXIT.                            
045700                                                                  
045800 550-IMPRIME-RESUMEN-ACCION SECTION.                              
045900     IF WKS-DIAS-AC > 0                                           
046000        COMPUTE WKS-PROM-VOLAT-AC ROUNDED =                       
046100                WKS-SUMA-VOLAT-AC / WKS-DIAS-AC                   
046200        COMPUTE WKS-PROM-VARIA-AC ROUNDED =                       
046300                WKS-SUMA-VARIA-AC / WKS-DIAS-AC                   
046400        MOVE 'PERIODO DESDE'         TO WKS-ETIQUETA              
046500        MOVE WKS-FECHA-MIN-AC        TO WKS-VALOR-NUM             
046600        GENERATE DET-LINEA-NUM                                    
046700        MOVE 'DIAS DE ANALISIS'      TO WKS-ETIQUETA              
046800        MOVE WKS-DIAS-AC             TO WKS-VALOR-NUM             
046900        GENERATE DET-LINEA-NUM                                    
047000        MOVE 'VOLATILIDAD PROMEDIO %' TO WKS-ETIQUETA             
047100        MOVE WKS-PROM-VOLAT-AC       TO WKS-VALOR-NUM             
047200        GENERATE DET-LINEA-NUM                                    
047300        MOVE 'VARIACION PROMEDIO %'  TO WKS-ETIQUETA              
047400        MOVE WKS-PROM-VARIA-AC       TO WKS-VALOR-NUM             
047500        GENERATE DET-LINEA-NUM                                    
047600        MOVE 'ULTIMA VOLATILIDAD DIARIA %' TO WKS-ETIQUETA        
047700        MOVE AN-VOLATILIDAD-DIA OF                                
047800             WKS-ULTIMO-REG-ANALYTICS TO WKS-VALOR-NUM            
047900        GENERATE DET-LINEA-NUM                                    
048000        MOVE 'ULTIMA VARIACION DIARIA %'   TO WKS-ETIQUETA        
048100        MOVE AN-VARIACION-DIA OF                                  
048200             WKS-ULTIMO-REG-ANALYTICS TO WKS-VALOR-NUM            
048300        GENERATE DET-LINEA-NUM                                    
048400        MOVE 'PROMEDIO MOVIL 7 DIAS'  TO WKS-ETIQUETA             
048500        MOVE AN-PROMEDIO-MOVIL-7 OF                               
048600             WKS-ULTIMO-REG-ANALYTICS TO WKS-VALOR-NUM            
048700        GENERATE DET-LINEA-NUM                                    
048800        MOVE 'PROMEDIO MOVIL 30 DIAS' TO WKS-ETIQUETA             
048900        MOVE AN-PROMEDIO-MOVIL-30 OF                              
049000             WKS-ULTIMO-REG-ANALYTICS TO WKS-VALOR-NUM            
049100        GENERATE DET-LINEA-NUM                                    
049200        MOVE 'CATEGORIA DE VOLATILIDAD'   TO WKS-ETIQUETA         
049300        MOVE AN-CAT-VOLATILIDAD OF                                
049400             WKS-ULTIMO-REG-ANALYTICS     TO WKS-VALOR-TXT        
049500        GENERATE DET-LINEA-TXT                                    
049600        MOVE 'CATEGORIA DE DESEMPENO'     TO WKS-ETIQUETA         
049700        MOVE AN-CAT-DESEMPENO OF                                  
049800             WKS-ULTIMO-REG-ANALYTICS     TO WKS-VALOR-TXT        
049900        GENERATE DET-LINEA-TXT                                    
050000        MOVE 'EMPRESA'                    TO WKS-ETIQUETA         
050100        MOVE ST-NOMBRE-EMPRESA OF REG-ACCION TO WKS-VALOR-TXT     
050200        GENERATE DET-LINEA-TXT                                    
050300        MOVE 'SECTOR'                     TO WKS-ETIQUETA         
050400        MOVE ST-SECTOR OF REG-ACCION      TO WKS-VALOR-TXT        
050500        GENERATE DET-LINEA-TXT                                    
050600        MOVE 'CAPITALIZACION DE MERCADO'  TO WKS-ETIQUETA         
050700        MOVE ST-CAPITALIZACION OF REG-ACCION TO WKS-VALOR-NUM     
050800        GENERATE DET-LINEA-NUM                                    
050900        MOVE 'FECHA DEL DATO MAS RECIENTE' TO WKS-ETIQUETA        
051000        MOVE WKS-FECHA-MAX-AC              TO WKS-VALOR-NUM       
051100        GENERATE DET-LINEA-NUM                                    
051200        PERFORM 560-BUSCA-ULTIMO-PRECIO                           
051300     ELSE                                                         
051400        MOVE 'SIN REGISTROS DE ANALYTICS PARA LA ACCION'          
051500             TO WKS-BANNER-TEXTO                                  
051600        GENERATE DET-BANNER                                       
051700     END-IF.                                                      
051800 550-IMPRIME-RESUMEN-ACCION-E. EXIT.                              
051900                                                                  
052000 560-BUSCA-ULTIMO-PRECIO SECTION.                                 
052100     MOVE ST-SIMBOLO OF REG-ACCION TO DP-SIMBOLO OF               
052200          REG-PRECIO-DIARIO                                       
052300     MOVE WKS-FECHA-MAX-AC         TO DP-FECHA-NEGOCIA OF         
052400          REG-PRECIO-DIARIO                                       
052500     READ RVXPRDM                                                 
052600        INVALID KEY                                               
052700           MOVE 'CIERRE MAS RECIENTE NO DISPONIBLE'               
052800                TO WKS-BANNER-TEXTO                               
052900           GENERATE DET-BANNER                                    
053000        NOT INVALID KEY                                           
053100           MOVE 'ULTIMO PRECIO DE CIERRE' TO WKS-ETIQUETA         
053200           MOVE DP-PRECIO-CIERRE OF REG-PRECIO-DIARIO TO          
053300                WKS-VALOR-NUM                                     
053400           GENERATE DET-LINEA-NUM                                 
053500           MOVE 'ULTIMO VOLUMEN NEGOCIADO' TO WKS-ETIQUETA        
053600           MOVE DP-VOLUMEN OF REG-PRECIO-DIARIO TO                
053700                WKS-VALOR-NUM                                     
053800           GENERATE DET-LINEA-NUM                                 
053900     END-READ.                                                    
054000 560-BUSCA-ULTIMO-PRECIO-E. EXIT.                                 
054100******************************************************************
054200*   300 - COMPARATIVO DE DESEMPENO: SORT DE LOS PROMEDIOS POR     
054300*         SIMBOLO CON FECHA DE ANALISIS >= FECHA DESDE, EN ORDEN  
054400*         DESCENDENTE DE VARIACION PROMEDIA (DESEMPENO).          
054500******************************************************************
054600 300-SORT-RESUMEN-DESEMPENO SECTION.                              241265  
054700     SORT WORKFILE                                                
054800        ON DESCENDING KEY PF-PROM-VARIACION OF WORK-REG           
054900           INPUT  PROCEDURE IS 310-ACUMULA-POR-SIMBOLO            
055000           OUTPUT PROCEDURE IS 320-GENERA-REPORTE-DESEMPENO.      
055100 300-SORT-RESUMEN-DESEMPENO-E. EXIT.                              
055200                                                                  
055300 310-ACUMULA-POR-SIMBOLO SECTION.                                 
055400     MOVE LOW-VALUES TO AN-LLAVE OF REG-ANALYTICS                 
055500     START RVXANLM KEY IS NOT LESS THAN AN-LLAVE                  
055600        INVALID KEY MOVE 'S' TO WKS-FIN-COMPARATIVO               
055700     END-START                                                    
055800     IF NOT FIN-COMPARATIVO                                       
055900        READ RVXANLM NEXT RECORD                                  
056000           AT END MOVE 'S' TO WKS-FIN-COMPARATIVO                 
056100        END-READ                                                  
056200     END-IF                                                       
056300     PERFORM 312-ACUMULA-UN-SIMBOLO UNTIL FIN-COMPARATIVO.        
056400 310-ACUMULA-POR-SIMBOLO-E. EXIT.                                 
056500                                                                  
056600 312-ACUMULA-UN-SIMBOLO SECTION.                                  
056700     MOVE AN-SIMBOLO OF REG-ANALYTICS TO WKS-SIMBOLO-COMP         
056800     MOVE ZEROES TO WKS-DIAS-COMP WKS-SUMA-VOLAT-COMP             
056900                    WKS-SUMA-VARIA-COMP WKS-SUMA-TEND-COMP        
057000     PERFORM 314-ACUMULA-UN-REGISTRO                              
057100             UNTIL FIN-COMPARATIVO OR                             
057200                   AN-SIMBOLO OF REG-ANALYTICS NOT =              
057300                   WKS-SIMBOLO-COMP                               
057400     IF WKS-DIAS-COMP > 0                                         
057500        ADD 1 TO WKS-TOTAL-COMPARATIVO                            
057600        MOVE WKS-SIMBOLO-COMP        TO PF-SIMBOLO IN WORK-REG    
057700        MOVE WKS-DIAS-COMP           TO PF-DIAS-CONTADOS IN       
057800                                         WORK-REG                 
057900        COMPUTE PF-PROM-VOLATILIDAD IN WORK-REG ROUNDED =         
058000                WKS-SUMA-VOLAT-COMP / WKS-DIAS-COMP               
058100        COMPUTE PF-PROM-VARIACION IN WORK-REG ROUNDED =           
058200                WKS-SUMA-VARIA-COMP / WKS-DIAS-COMP               
058300        COMPUTE PF-PROM-TEND-VOLUMEN IN WORK-REG ROUNDED =        
058400                WKS-SUMA-TEND-COMP / WKS-DIAS-COMP                
058500        RELEASE WORK-REG                                          
058600     END-IF.                                                      
058700 312-ACUMULA-UN-SIMBOLO-E. EXIT.                                  
058800                                                                  
058900 314-ACUMULA-UN-REGISTRO SECTION.                                 
059000     IF AN-FECHA-ANALISIS OF REG-ANALYTICS >= WKS-FECHA-DESDE     
059100        ADD 1 TO WKS-DIAS-COMP                                    
059200        ADD AN-VOLATILIDAD-DIA  OF REG-ANALYTICS TO               
059300            WKS-SUMA-VOLAT-COMP                                   
059400        ADD AN-VARIACION-DIA    OF REG-ANALYTICS TO               
059500            WKS-SUMA-VARIA-COMP                                   
059600        ADD AN-TENDENCIA-VOLUMEN OF REG-ANALYTICS TO              
059700            WKS-SUMA-TEND-COMP                                    
059800     END-IF                                                       
059900     READ RVXANLM NEXT RECORD                                     
060000        AT END MOVE 'S' TO WKS-FIN-COMPARATIVO                    
060100     END-READ.                                                    
060200 314-ACUMULA-UN-REGISTRO-E. EXIT.                                 
060300                                                                  
060400 320-GENERA-REPORTE-DESEMPENO SECTION.                            
060500     MOVE 'PERFORMANCE COMPARISON REPORT' TO WKS-BANNER-TEXTO     
060600     GENERATE DET-BANNER                                          
060700     GENERATE DET-COMPARATIVO-ENCAB                               
060800     MOVE ZEROES TO WKS-RANK-CONTADOR WKS-CANT-RESUMEN            
060900     RETURN WORKFILE                                              
061000        AT END MOVE 'S' TO WKS-FIN-WORKFILE                       
061100     END-RETURN                                                   
061200     PERFORM 322-PROCESA-UN-RESUMEN UNTIL FIN-WORKFILE            
061300     MOVE SPACES TO WKS-BANNER-TEXTO                              
061400     MOVE WKS-TOP-N TO WKS-TOP-N-EDIC                             
061500     STRING 'TOP ' DELIMITED BY SIZE                              
061600            WKS-TOP-N-EDIC DELIMITED BY SIZE                      
061700            ' PERFORMERS (BY AVG PRICE CHANGE)'                   
061800            DELIMITED BY SIZE INTO WKS-BANNER-TEXTO               
061900     GENERATE DET-BANNER                                          
062000     PERFORM 324-IMPRIME-TOP-PERFORMER                            
062100             VARYING WKS-I FROM 1 BY 1                            
062200             UNTIL WKS-I > WKS-RANK-CONTADOR OR                   
062300                   WKS-I > WKS-TOP-N.                             
062400 320-GENERA-REPORTE-DESEMPENO-E. EXIT.                            
062500                                                                  
062600 322-PROCESA-UN-RESUMEN SECTION.                                  
062700     ADD 1 TO WKS-RANK-CONTADOR                                   
062800     GENERATE DET-COMPARATIVO                                     
062900     IF WKS-CANT-RESUMEN < 500                                    
063000        ADD 1 TO WKS-CANT-RESUMEN                                 
063100        MOVE PF-SIMBOLO IN WORK-REG TO                            
063200             WKS-RF-SIMBOLO (WKS-CANT-RESUMEN)                    
063300        MOVE PF-PROM-VOLATILIDAD IN WORK-REG TO                   
063400             WKS-RF-VOLATILIDAD (WKS-CANT-RESUMEN)                
063500        MOVE PF-PROM-VARIACION IN WORK-REG TO                     
063600             WKS-RF-VARIACION (WKS-CANT-RESUMEN)                  
063700        MOVE PF-PROM-TEND-VOLUMEN IN WORK-REG TO                  
063800             WKS-RF-TEND-VOLUMEN (WKS-CANT-RESUMEN)               
063900        MOVE PF-DIAS-CONTADOS IN WORK-REG TO                      
064000             WKS-RF-DIAS (WKS-CANT-RESUMEN)                       
064100     END-IF                                                       
064200     RETURN WORKFILE                                              
064300        AT END MOVE 'S' TO WKS-FIN-WORKFILE                       
064400     END-RETURN.                                                  
064500 322-PROCESA-UN-RESUMEN-E. EXIT.                                  
064600                                                                  
064700 324-IMPRIME-TOP-PERFORMER SECTION.                               
064800     MOVE WKS-I                    TO WKS-RANK-NUM                
064900     MOVE WKS-RF-SIMBOLO   (WKS-I) TO WKS-RANK-SIMBOLO            
065000     MOVE WKS-RF-VARIACION (WKS-I) TO WKS-RANK-VALOR              
065100     MOVE 'AVG PRICE CHANGE %'     TO WKS-RANK-ETIQUETA           
065200     GENERATE DET-RANKING.                                        
065300 324-IMPRIME-TOP-PERFORMER-E. EXIT.                               
065400******************************************************************
065500*   400 - RANQUEO DE VOLATILIDAD: ORDENA EN MEMORIA (BURBUJA      
065600*         DESCENDENTE) LA TABLA DE RESUMEN YA CALCULADA EN 300    
065700*         Y LA IMPRIME COMPLETA.                                  
065800******************************************************************
065900 400-RANQUEA-VOLATILIDAD SECTION.                                 241265  
066000     MOVE 'VOLATILITY RANKING (BY AVG VOLATILITY)' TO             
066100          WKS-BANNER-TEXTO                                        
066200     GENERATE DET-BANNER                                          
066300     IF WKS-CANT-RESUMEN > 1                                      
066400        PERFORM 410-PASADA-BURBUJA                                
066500                VARYING WKS-I FROM 1 BY 1                         
066600                UNTIL WKS-I >= WKS-CANT-RESUMEN                   
066700     END-IF                                                       
066800     PERFORM 430-IMPRIME-UNA-FILA                                 
066900             VARYING WKS-I FROM 1 BY 1                            
067000             UNTIL WKS-I > WKS-CANT-RESUMEN.                      
067100 400-RANQUEA-VOLATILIDAD-E. EXIT.                                 
067200                                                                  
067300 410-PASADA-BURBUJA SECTION.                                      
067400     COMPUTE WKS-J = WKS-CANT-RESUMEN - WKS-I                     
067500     PERFORM 420-COMPARA-ADYACENTES                               
067600             VARYING WKS-J FROM 1 BY 1                            
067700             UNTIL WKS-J > (WKS-CANT-RESUMEN - WKS-I).            
067800 410-PASADA-BURBUJA-E. EXIT.                                      
067900                                                                  
068000 420-COMPARA-ADYACENTES SECTION.                                  
068100     IF WKS-RF-VOLATILIDAD (WKS-J) <                              
068200        WKS-RF-VOLATILIDAD (WKS-J + 1)                            
068300        MOVE WKS-RESUMEN-FILA (WKS-J)     TO WKS-FILA-TEMP        
068400        MOVE WKS-RESUMEN-FILA (WKS-J + 1) TO                      
068500             WKS-RESUMEN-FILA (WKS-J)                             
068600        MOVE WKS-FILA-TEMP                TO                      
068700             WKS-RESUMEN-FILA (WKS-J + 1)                         
068800     END-IF.                                                      
068900 420-COMPARA-ADYACENTES-E. EXIT.                                  
069000                                                                  
069100 430-IMPRIME-UNA-FILA SECTION.                                    
069200     MOVE WKS-I                          TO WKS-RANK-NUM          
069300     MOVE WKS-RF-SIMBOLO      (WKS-I)    TO WKS-RANK-SIMBOLO      
069400     MOVE WKS-RF-VOLATILIDAD  (WKS-I)    TO WKS-RANK-VALOR        
069500     MOVE 'AVG VOLATILITY %'             TO WKS-RANK-ETIQUETA     
069600     GENERATE DET-RANKING.                                        
069700 430-IMPRIME-UNA-FILA-E. EXIT.                                    
069800******************************************************************
069900*   700 - MANEJO DE ERRORES DE APERTURA/LECTURA VIA DEBD1R00      
070000******************************************************************
070100 700-ERRORES-LEC-SECUENCIAL SECTION.                              
070200     EVALUATE WKS-ARCHIVO-ANALIZAR                                
070300        WHEN 1                                                    
070400           MOVE 'OPEN'    TO ACCION-FS                            
070500           MOVE 'RVXANLM' TO ARCHIVO                              
070600           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,    
070700                                 LLAVE, FS-ANLM, FSE-ANLM         
070800        WHEN 2                                                    
070900           MOVE 'OPEN'    TO ACCION-FS                            
071000           MOVE 'RVXACCM' TO ARCHIVO                              
071100           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,    
071200                                 LLAVE, FS-MACC, FSE-MACC         
071300        WHEN 3                                                    
071400           MOVE 'OPEN'    TO ACCION-FS                            
071500           MOVE 'RVXPRDM' TO ARCHIVO                              
071600           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,    
071700                                 LLAVE, FS-MPRE, FSE-MPRE         
071800        WHEN 4                                                    
071900           MOVE 'OPEN'    TO ACCION-FS                            
072000           MOVE 'RVXREPT' TO ARCHIVO                              
072100           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION-FS,    
072200                                 LLAVE, FS-REPT, FSE-REPT         
072300     END-EVALUATE                                                 
072400     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO               
072500             UPON CONSOLE                                         
072600     PERFORM XXX-CIERRA-ARCHIVOS                                  
072700     MOVE 91 TO RETURN-CODE                                       
072800     STOP RUN.                                                    
072900 700-ERRORES-LEC-SECUENCIAL-E. EXIT.                              
073000******************************************************************
073100*   800 - ESTADISTICAS DEL PROCESO                                
073200******************************************************************
073300 800-ESTADISTICAS SECTION.                                        241480  
073400     DISPLAY '==============================================='    
073500             UPON CONSOLE                                         
073600     DISPLAY 'RVX0030 - COMPARATIVO Y RESUMEN - RESUMEN CORRIDA'  
073700             UPON CONSOLE                                         
073800     MOVE WKS-TOTAL-ACCIONES    TO WKS-MASCARA                    
073900     DISPLAY 'ACCIONES CON RESUMEN     : ' WKS-MASCARA            
074000             UPON CONSOLE                                         
074100     MOVE WKS-TOTAL-COMPARATIVO TO WKS-MASCARA                    
074200     DISPLAY 'SIMBOLOS EN COMPARATIVO  : ' WKS-MASCARA            
074300             UPON CONSOLE                                         
074400     DISPLAY '==============================================='    
074500             UPON CONSOLE.                                        
074600 800-ESTADISTICAS-E. EXIT.                                        
074700                                                                  
074800 XXX-CIERRA-ARCHIVOS SECTION.                                     
074900     TERMINATE REPORTE-RVX                                        
075000     CLOSE RVXANLM RVXACCM RVXPRDM RVXREPT.                       
075100 XXX-CIERRA-ARCHIVOS-E. EXIT.                                     
